000100************************************************************
000200*    VOUROW                                                *
000300************************************************************
000400*         LAYOUT LINEA DE ASIENTO (DEBITO/CREDITO)          *
000500*         LARGO REGISTRO = 80 BYTES                         *
000600************************************************************
000700*    1994-02-09  RSV  TK-0145  ALTA DEL LAYOUT ORIGINAL.
000800*    1994-02-09  RSV  TK-0145  SE AGREGAN LOS INDICADORES DE
000900*                              PRESENCIA LIN-DEBITO-IND Y
001000*                              LIN-CREDITO-IND: EL SISTEMA
001100*                              ORIGEN DISTINGUE "AUSENTE" DE
001200*                              "CERO" Y HAY QUE PRESERVARLO.
001300*    1999-02-17  HLM  TK-0398  REVISION Y2K - SIN IMPACTO.
001400*------------------------------------------------------------
001500 01  LIN-REGISTRO.
001600     03  LIN-CTA-NRO         PIC 9(04)        VALUE ZEROS.
001700*        CUENTA A LA QUE IMPUTA ESTA LINEA DEL ASIENTO.
001800     03  LIN-DEBITO          PIC S9(09)V99 COMP-3 VALUE ZEROS.
001900     03  LIN-DEBITO-IND      PIC X            VALUE 'N'.  TK0145
002000         88  LIN-DEBITO-PRESENTE             VALUE 'S'.
002100         88  LIN-DEBITO-AUSENTE              VALUE 'N'.
002200*        IMPORTE DEBITO, 2 DECIMALES; AUSENTE/CERO SI LA LINEA
002300*        ES DE CREDITO. EL INDICADOR DISTINGUE "AUSENTE" DE
002400*        "PRESENTE EN CERO".
002500     03  LIN-CREDITO         PIC S9(09)V99 COMP-3 VALUE ZEROS.
002600     03  LIN-CREDITO-IND     PIC X            VALUE 'N'.  TK0145
002700         88  LIN-CREDITO-PRESENTE            VALUE 'S'.
002800         88  LIN-CREDITO-AUSENTE             VALUE 'N'.
002900*        IMPORTE CREDITO, 2 DECIMALES; AUSENTE/CERO SI LA LINEA
003000*        ES DE DEBITO.
003100     03  LIN-DESCRIPCION     PIC X(60)        VALUE SPACES.
003200     03  LIN-CTA-NRO-RDEF REDEFINES LIN-CTA-NRO PIC X(04).
003300*        VISTA ALFANUMERICA, USADA PARA DETECTAR HIGH-VALUES.
003400     03  FILLER              PIC X(08)        VALUE SPACES.
