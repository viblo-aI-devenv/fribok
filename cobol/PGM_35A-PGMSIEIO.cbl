000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMSIEIO.
000300 AUTHOR.        H L MAIDANA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1998-05-14.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMSIEIO  -  LECTURA/ESCRITURA DE ARCHIVO SIE              *
001200*    =======================================================  *
001300*                                                              *
001400*    LEE EL ARCHIVO SIE DE ENTRADA (SIEENT, CODEPAGE IBM-437,   *
001500*    255 BYTES POR LINEA, SIN TERMINADOR) Y LO VUELCA LINEA A   *
001600*    LINEA AL ARCHIVO SIE DE SALIDA (SIEEXP), RESPETANDO EL     *
001700*    ORDEN ORIGINAL. EL UNICO REGISTRO QUE SE REINTERPRETA ES   *
001800*    EL ROTULO #FLAGGA:                                        *
001900*      - AL LEERLO, SI EL DIGITO DE BANDERA ES 1, SE INFORMA    *
002000*        POR CONSOLA QUE EL ARCHIVO YA HABIA SIDO IMPORTADO     *
002100*        ANTES (ES SOLO INFORMATIVO; NO CAMBIA NINGUN DATO).    *
002200*      - AL GRABARLO, SIEMPRE SE ESCRIBE '#FLAGGA 0', SIN       *
002300*        IMPORTAR EL VALOR QUE TRAIA EL REGISTRO DE ENTRADA.    *
002400*                                                              *
002500****************************************************************
002600*    REGISTRO DE CAMBIOS
002700*    -------------------
002800*    1998-05-14  HLM  TK-0360  ALTA DEL PROGRAMA.
002900*    1999-01-08  HLM  TK-0395  REVISION Y2K: SIN IMPACTO, EL
003000*                              PROGRAMA NO INTERPRETA FECHAS,
003100*                              SOLO COPIA LINEAS DE TEXTO.
003200*    2000-11-20  HLM  TK-0420  EL ROTULO #FLAGGA SE DETECTA
003300*                              LEYENDO DIRECTAMENTE EL REGISTRO
003400*                              DEL FD (SIEENT-ROTULO-RDEF) ANTES
003500*                              DE MOVERLO A WORKING-STORAGE, YA
003600*                              QUE ALGUNOS ARCHIVOS RECIBIDOS DE
003700*                              OTROS SISTEMAS TRAIAN EL RESTO DE
003800*                              LA LINEA CON BASURA BINARIA QUE
003900*                              HACIA FALLAR EL MOVE DE GRUPO.
004000*------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT SIEENT   ASSIGN DDSIEENT
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FS-SIEENT.
005300*
005400     SELECT SIEEXP   ASSIGN DDSIESAL
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-SIEEXP.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 FD  SIEENT.
006300 01  SIEENT-REGISTRO             PIC X(255).
006400*
006500 01  SIEENT-ROTULO-RDEF REDEFINES SIEENT-REGISTRO.     TK0420
006600     03  SIEENT-ROTULO           PIC X(07).
006700*        SE MIRA DIRECTAMENTE SOBRE EL REGISTRO DEL FD, ANTES DE
006800*        CUALQUIER MOVE DE GRUPO, PARA DETECTAR '#FLAGGA' AUNQUE
006900*        EL RESTO DE LA LINEA TRAIGA BYTES NO IMPRIMIBLES.
007000     03  FILLER                  PIC X(248).
007100*
007200 FD  SIEEXP.
007400 01  SIEEXP-REGISTRO             PIC X(255).
007500*
007600 WORKING-STORAGE SECTION.
007700*=======================*
007800 77  FS-SIEENT                PIC XX       VALUE SPACES.
007900 77  FS-SIEEXP                PIC XX       VALUE SPACES.
008000 77  WS-FIN-SIEENT            PIC X        VALUE 'N'.
008100     88  WS-HAY-FIN-SIEENT               VALUE 'S'.
008200     88  WS-NO-HAY-FIN-SIEENT            VALUE 'N'.
008300 77  WS-SIEENT-ABIERTA        PIC X        VALUE 'N'.
008400     88  WS-SIEENT-ESTA-ABIERTA          VALUE 'S'.
008500 77  WS-SIEEXP-ABIERTA        PIC X        VALUE 'N'.
008600     88  WS-SIEEXP-ESTA-ABIERTA          VALUE 'S'.
008700*
008800*----------- AREA DE TRABAJO DE LA LINEA SIE (LAYOUT COMPARTIDO) --
008900     COPY CP-SIELIN.
009000*
009100*----------- RESUMEN DE LA CORRIDA (CON VISTA ALFANUMERICA) ------
009200 01  WS-RESUMEN.
009300     03  WS-RESUMEN-LEIDAS       PIC 9(07) COMP VALUE ZERO.
009400     03  WS-RESUMEN-GRABADAS     PIC 9(07) COMP VALUE ZERO.
009500     03  WS-RESUMEN-FLAGGA       PIC 9(05) COMP VALUE ZERO.
009600     03  FILLER                  PIC X(02)       VALUE SPACES.
009700*        LAS TRES CUENTAS DE ARRIBA SON COMP PARA QUE SU ANCHO
009800*        COINCIDA CON LA VISTA DE VOLCADO DE ABAJO.
009900 01  WS-RESUMEN-RDEF REDEFINES WS-RESUMEN PIC X(16).
010000*        VISTA DE VOLCADO, USADA SOLO SI HACE FALTA DIAGNOSTICAR
010100*        UN ABEND (DISPLAY DE LOS BYTES CRUDOS DEL RESUMEN).
010200*
010300 01  WS-FLAGGA-ENT.
010320     03  WS-VALOR-FLAGGA-ENT  PIC 9(01)       VALUE ZERO.
010340     03  FILLER               PIC X(01)       VALUE SPACES.
010360 01  WS-FLAGGA-ENT-RDEF REDEFINES WS-FLAGGA-ENT PIC X(02).
010380*        VISTA DE VOLCADO DEL DIGITO DE BANDERA LEIDO, PARA EL
010390*        MISMO USO DE DIAGNOSTICO QUE WS-RESUMEN-RDEF.
010400*
010500************************************************************
010600 PROCEDURE DIVISION.
010700*
010800 MAIN-PROGRAM-I.
010900*
011000     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
011100     IF WS-SIEENT-ESTA-ABIERTA AND WS-SIEEXP-ESTA-ABIERTA THEN
011200        PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
011300     END-IF
011400     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
011500*
011600 MAIN-PROGRAM-F. GOBACK.
011700*
011800*---- APERTURA DE AMBOS ARCHIVOS SIE ------------------------------
011900 1000-INICIO-I.
012000*
012100     OPEN INPUT  SIEENT
012200     IF FS-SIEENT IS NOT EQUAL '00' THEN
012300        DISPLAY '* ERROR EN OPEN SIEENT = ' FS-SIEENT
012400     ELSE
012500        SET WS-SIEENT-ESTA-ABIERTA TO TRUE
012600     END-IF
012700*
012800     OPEN OUTPUT SIEEXP
012900     IF FS-SIEEXP IS NOT EQUAL '00' THEN
013000        DISPLAY '* ERROR EN OPEN SIEEXP = ' FS-SIEEXP
013100     ELSE
013200        SET WS-SIEEXP-ESTA-ABIERTA TO TRUE
013300     END-IF.
013400*
013500 1000-INICIO-F. EXIT.
013600*
013700*---- COPIA LINEA A LINEA, REINTERPRETANDO #FLAGGA (BATCH FLOW) --
013800 2000-PROCESO-I.
013900*
014000     PERFORM 2100-LEER-SIEENT-I THRU 2100-LEER-SIEENT-F.
014100*
014200 2010-PROCESAR-UNA.
014300*
014400     IF WS-HAY-FIN-SIEENT THEN
014500        GO TO 2000-PROCESO-F
014600     END-IF
014700*
014800     ADD 1 TO WS-RESUMEN-LEIDAS
014900     MOVE SIEENT-REGISTRO TO SIE-TEXTO
015000*
015100     IF SIEENT-ROTULO = '#FLAGGA' THEN
015200        PERFORM 3000-FLAGGA-ENTRADA-I THRU 3000-FLAGGA-ENTRADA-F
015300        PERFORM 3100-FLAGGA-SALIDA-I  THRU 3100-FLAGGA-SALIDA-F
015400     END-IF
015500*
015600     MOVE SIE-TEXTO TO SIEEXP-REGISTRO
015700     WRITE SIEEXP-REGISTRO
015800     IF FS-SIEEXP IS NOT EQUAL '00' THEN
015900        DISPLAY '*ERROR EN WRITE SIEEXP : ' FS-SIEEXP
016000     ELSE
016100        ADD 1 TO WS-RESUMEN-GRABADAS
016200     END-IF
016300*
016400     PERFORM 2100-LEER-SIEENT-I THRU 2100-LEER-SIEENT-F
016500     GO TO 2010-PROCESAR-UNA.
016600*
016700 2000-PROCESO-F. EXIT.
016800*
016900 2100-LEER-SIEENT-I.
017000*
017100     READ SIEENT
017200        AT END SET WS-HAY-FIN-SIEENT TO TRUE
017300     END-READ
017400*
017500     EVALUATE FS-SIEENT
017600        WHEN '00'
017700        WHEN '10'
017800           CONTINUE
017900        WHEN OTHER
018000           DISPLAY '*ERROR EN LECTURA SIEENT : ' FS-SIEENT
018100           SET WS-HAY-FIN-SIEENT TO TRUE
018200     END-EVALUATE.
018300*
018400 2100-LEER-SIEENT-F. EXIT.
018500*
018600*---- #FLAGGA AL IMPORTAR - SOLO INFORMATIVO, REGLA DE NEGOCIO ----
018700 3000-FLAGGA-ENTRADA-I.
018800*
018900     ADD 1 TO WS-RESUMEN-FLAGGA
019000     MOVE SIE-FLAGGA-VALOR TO WS-VALOR-FLAGGA-ENT
019100*
019200     IF WS-VALOR-FLAGGA-ENT = 1 THEN
019300        DISPLAY 'PGMSIEIO - EL ARCHIVO YA HABIA SIDO IMPORTADO '
019400                '(#FLAGGA = 1); NO SE MODIFICA NINGUN DATO.'
019500     END-IF.
019600*
019700 3000-FLAGGA-ENTRADA-F. EXIT.
019800*
019900*---- #FLAGGA AL EXPORTAR - SIEMPRE SE GRABA '#FLAGGA 0' ----------
020000 3100-FLAGGA-SALIDA-I.
020100*
020200     MOVE SPACES TO SIE-TEXTO
020300     MOVE '#FLAGGA 0' TO SIE-TEXTO(1:9).
020400*
020500 3100-FLAGGA-SALIDA-F. EXIT.
020600*
020700*---- CIERRE Y RESUMEN --------------------------------------------
020800 9999-FINAL-I.
020900*
021000     IF WS-SIEENT-ESTA-ABIERTA THEN
021100        CLOSE SIEENT
021200     END-IF
021300     IF WS-SIEEXP-ESTA-ABIERTA THEN
021400        CLOSE SIEEXP
021500     END-IF
021600     DISPLAY 'PGMSIEIO - LINEAS LEIDAS     : ' WS-RESUMEN-LEIDAS
021700     DISPLAY 'PGMSIEIO - LINEAS GRABADAS    : ' WS-RESUMEN-GRABADAS
021800     DISPLAY 'PGMSIEIO - REGISTROS #FLAGGA  : ' WS-RESUMEN-FLAGGA.
021900*
022000 9999-FINAL-F. EXIT.
