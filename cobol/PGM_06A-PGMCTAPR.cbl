000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCTAPR.
000300 AUTHOR.        R SALVATIERRA VEGA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1993-04-12.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMCTAPR  -  FILTROS Y ACUMULADOS DEL PLAN DE CUENTAS     *
001200*    =============================================             *
001300*                                                              *
001400*    - CARGA EL PLAN DE CUENTAS (CUENTAS) EN TABLA.             *
001500*    - CARGA LOS ACUMULADOS POR CUENTA (CTASUM), UN IMPORTE DE *
001600*      CONTROL POR CUENTA, YA CALCULADO AGUAS ARRIBA A PARTIR  *
001700*      DE LOS ASIENTOS CONTABLES.                              *
001800*    - APLICA EL FILTRO DE PERIODO POR NUMERO DE CUENTA.       *
001900*    - OBTIENE PRIMERA/ULTIMA CUENTA DEL LISTADO FILTRADO.     *
002000*    - AGRUPA CUENTAS POR CODIGO DE IVA Y POR CODIGO SRU, Y    *
002100*      SUMA LOS ACUMULADOS DE CTASUM POR CODIGO.               *
002200*    - RESUELVE LA CUENTA POR DEFECTO PARA UN CODIGO DE IVA    *
002300*      DADO (UNA SOLA CUENTA COINCIDENTE, NINGUNA, O AMBIGUO). *
002400*                                                              *
002500****************************************************************
002600*    REGISTRO DE CAMBIOS
002700*    -------------------
002800*    1993-04-12  RSV  TK-0118  ALTA DEL PROGRAMA.
002900*    1993-09-30  RSV  TK-0134  SE AGREGA EL FILTRO DE PERIODO
003000*                              POR RANGO DE NUMERO DE CUENTA.
003100*    1994-05-18  RSV  TK-0162  SE AGREGA LA BUSQUEDA DE PRIMERA
003200*                              Y ULTIMA CUENTA DEL LISTADO.
003300*    1996-11-04  RSV  TK-0247  SE AGREGA EL AGRUPAMIENTO Y SUMA
003400*                              POR CODIGO SRU (DECLARACION
003500*                              SRU/INK2), ADEMAS DEL DE IVA YA
003600*                              EXISTENTE.
003700*    1997-02-20  RSV  TK-0261  SE AGREGA LA RESOLUCION DE
003800*                              "CUENTA POR DEFECTO" PARA UN
003900*                              CODIGO DE IVA: UNA COINCIDENCIA
004000*                              DEVUELVE LA CUENTA, CERO DEVUELVE
004100*                              LA CUENTA POR DEFECTO RECIBIDA
004200*                              POR PARAMETRO, Y DOS O MAS ES
004300*                              AMBIGUO (NO SE PUEDE RESOLVER).
004400*    1999-01-08  HLM  TK-0392  REVISION Y2K: EL AMBITO DE ESTE
004500*                              PROGRAMA SOLO TRABAJA CON
004600*                              NUMERO DE CUENTA (9999) Y CODIGOS
004700*                              DE 4 POSICIONES; NO HAY CAMPOS DE
004800*                              FECHA QUE REVISAR. SIN IMPACTO.
004900*    2001-10-02  HLM  TK-0455  SE DEJA DE USAR COMA DECIMAL EN
005000*                              LOS LISTADOS DE CONTROL PARA
005100*                              ALINEAR CON LOS DEMAS PROGRAMAS
005200*                              DE LA SUITE DE CONTADURIA.
005300*    2003-09-22  HLM  TK-0512  UNA CUENTA CON NUMERO < 1 NUNCA
005400*                              ENTRA EN EL FILTRO DE PERIODO,
005500*                              AUNQUE EL RANGO LA CUBRA.
005600*------------------------------------------------------------
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CUENTAS  ASSIGN DDCUENTA
006600     FILE STATUS IS FS-CUENTAS.
006700*
006800     SELECT CTASUM   ASSIGN DDCTASUM
006900     FILE STATUS IS FS-CTASUM.
007000*
007100     SELECT PARM     ASSIGN DDPARAM
007200     FILE STATUS IS FS-PARM.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  CUENTAS
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-CUENTA          PIC X(40).
008100*
008200 FD  CTASUM
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-CTASUM          PIC X(17).
008600*
008700 FD  PARM
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-PARM            PIC X(80).
009100*
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400*----------- STATUS ARCHIVOS  ---------------------------------
009500 77  FS-CUENTAS              PIC XX       VALUE SPACES.
009600 77  FS-CTASUM                PIC XX       VALUE SPACES.
009700 77  FS-PARM                  PIC XX       VALUE SPACES.
009800*
009900 77  WS-STATUS-FIN            PIC X.
010000     88  WS-FIN-LECTURA            VALUE 'Y'.
010100     88  WS-NO-FIN-LECTURA         VALUE 'N'.
010150 77  WS-CUENTAS-ABIERTA       PIC X       VALUE 'N'.
010160     88  WS-CUENTAS-ESTA-ABIERTA          VALUE 'S'.
010170 77  WS-CTASUM-ABIERTA        PIC X       VALUE 'N'.
010180     88  WS-CTASUM-ESTA-ABIERTA           VALUE 'S'.
010200*
010300*----------- COPYS --------------------------------------------
010400     COPY CP-CUENTA.
010500*
010600 01  WS-REG-CTASUM.
010700     03  SUM-CTA-NRO         PIC 9(04)    VALUE ZEROS.
010800     03  SUM-IMPORTE         PIC S9(09)V99 COMP-3 VALUE ZEROS.
010820     03  FILLER              PIC X(01)    VALUE SPACES.
010850 01  WS-REG-CTASUM-RDEF REDEFINES WS-REG-CTASUM PIC X(11).
010860*        VISTA DE VOLCADO, USADA SOLO SI HACE FALTA DIAGNOSTICAR
010870*        UN ABEND (DISPLAY DE LOS BYTES CRUDOS DEL ACUMULADO).
010900*
011000 01  WS-REG-PARM.
011100     03  PARM-DESDE          PIC 9(04)    VALUE ZEROS.
011200     03  PARM-HASTA          PIC 9(04)    VALUE 9999.
011300     03  PARM-CANT-IVA       PIC 9(01)    VALUE ZEROS.
011400     03  PARM-COD-IVA OCCURS 5 TIMES       PIC X(04).
011500     03  PARM-COD-SRU        PIC X(04)    VALUE SPACES.
011600     03  PARM-IVA-DEFECTO    PIC X(04)    VALUE SPACES.
011700     03  PARM-CTA-DEFECTO    PIC 9(04)    VALUE ZEROS.
011800     03  PARM-DESDE-RDEF REDEFINES PARM-DESDE PIC X(04).
011850     03  PARM-HASTA-RDEF REDEFINES PARM-HASTA PIC X(04).
011900*        VISTA ALFANUMERICA DEL LIMITE INFERIOR Y SUPERIOR, PARA EL ECO
012000*        DEL PARAMETRO EN EL LISTADO DE CONTROL.
012050     03  FILLER              PIC X(39)    VALUE SPACES.
012100*
012200*----------- TABLA DE CUENTAS -----------------------------------
012300 77  WS-MAX-CUENTAS           PIC S9(04) COMP VALUE +500.
012400 77  WS-CANT-CUENTAS          PIC S9(04) COMP VALUE ZERO.
012500 01  TABLA-CUENTAS.
012600     03  TAB-CUENTA OCCURS 500 TIMES
012700                    INDEXED BY IX-CTA.
012800         05  TAB-CTA-NUMERO   PIC 9(04).
012900         05  TAB-CTA-COD-IVA  PIC X(04).
013000         05  TAB-CTA-COD-SRU  PIC X(04).
013050         05  FILLER           PIC X(04).
013100*
013200*----------- TABLA DE ACUMULADOS POR CUENTA ---------------------
013300 77  WS-MAX-SUMAS             PIC S9(04) COMP VALUE +500.
013400 77  WS-CANT-SUMAS            PIC S9(04) COMP VALUE ZERO.
013500 01  TABLA-SUMAS.
013600     03  TAB-SUMA OCCURS 500 TIMES
013700                  INDEXED BY IX-SUM.
013800         05  TAB-SUMA-CTA-NRO PIC 9(04).
013900         05  TAB-SUMA-IMPORTE PIC S9(09)V99 COMP-3.
013950         05  FILLER           PIC X(04).
014000*
014100*----------- RESULTADOS DE LOS FILTROS --------------------------
014200 77  WS-CANT-FILTRADAS        PIC S9(04) COMP VALUE ZERO.
014300 77  WS-PRIMERA-CTA           PIC 9(04)   VALUE ZEROS.
014400 77  WS-ULTIMA-CTA            PIC 9(04)   VALUE ZEROS.
014500 77  WS-HAY-PRIMERA           PIC X       VALUE 'N'.
014600     88  WS-HAY-PRIMERA-SI              VALUE 'S'.
014700 77  WS-HAY-ULTIMA            PIC X       VALUE 'N'.
014800     88  WS-HAY-ULTIMA-SI               VALUE 'S'.
014900*
015000*----------- ACUMULADORES IVA/SRU -------------------------------
015100 77  WS-CANT-POR-IVA          PIC S9(04) COMP VALUE ZERO.
015200 77  WS-SUMA-POR-IVA          PIC S9(09)V99 COMP-3 VALUE ZEROS.
015300 77  WS-CANT-POR-SRU          PIC S9(04) COMP VALUE ZERO.
015400 77  WS-SUMA-POR-SRU          PIC S9(09)V99 COMP-3 VALUE ZEROS.
015500*
015600*----------- CUENTA POR DEFECTO ---------------------------------
015700 77  WS-CANT-COINCIDE         PIC S9(04) COMP VALUE ZERO.
015800 77  WS-CTA-COINCIDE          PIC 9(04)   VALUE ZEROS.
015900 77  WS-CTA-RESULTADO         PIC 9(04)   VALUE ZEROS.
016000 77  WS-CTA-AMBIGUA           PIC X       VALUE 'N'.
016100     88  WS-CTA-ES-AMBIGUA                VALUE 'S'.
016150*
016160*----------- CONDICIONES DE PASO (inPeriod / coincide IVA) -----
016170 77  WS-STATUS-PERIODO        PIC X       VALUE 'N'.
016180     88  WS-EN-PERIODO-SI                VALUE 'S'.
016190     88  WS-NO-EN-PERIODO                 VALUE 'N'.
016195 77  WS-STATUS-COINCIDE       PIC X       VALUE 'N'.
016196     88  WS-COINCIDE-SI                   VALUE 'S'.
016197     88  WS-NO-COINCIDE                    VALUE 'N'.
016200*
016300*----------- INDICES AUXILIARES (TODOS COMP) ---------------------
016400 77  WS-J                     PIC S9(04) COMP VALUE ZERO.
016500*
016600*----------- IMPRESION -------------------------------------------
016700 77  WS-CANT-PRINT            PIC ZZZ9.
016800 77  WS-IMPORTE-PRINT         PIC -ZZZ.ZZZ.ZZ9,99.
016900 77  WS-CTA-PRINT             PIC ZZZ9.
017000*
017100 PROCEDURE DIVISION.
017200*
017300 MAIN-PROGRAM-I.
017400*
017500     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
017600     IF WS-NO-FIN-LECTURA THEN
017650        PERFORM 2000-PROCESO-I    THRU 2000-PROCESO-F
017660     END-IF
017700     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
017800*
017900 MAIN-PROGRAM-F. GOBACK.
018000*
018100*----------------------------------------------------------------
018200 1000-INICIO-I.
018300*
018400     SET WS-NO-FIN-LECTURA TO TRUE
018500*
018600     OPEN INPUT PARM
018700     IF FS-PARM IS NOT EQUAL '00' THEN
018800        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
018900        SET WS-FIN-LECTURA TO TRUE
019000     ELSE
019100        READ PARM INTO WS-REG-PARM
019200        CLOSE PARM
019300     END-IF
019400*
019500     OPEN INPUT CUENTAS
019600     IF FS-CUENTAS IS NOT EQUAL '00' THEN
019700        DISPLAY '* ERROR EN OPEN CUENTAS = ' FS-CUENTAS
019800        SET WS-FIN-LECTURA TO TRUE
019900     ELSE
019950        MOVE 'S' TO WS-CUENTAS-ABIERTA
020000        PERFORM 1100-CARGAR-CUENTAS-I THRU 1100-CARGAR-CUENTAS-F
020100     END-IF
020200*
020300     OPEN INPUT CTASUM
020400     IF FS-CTASUM IS NOT EQUAL '00' THEN
020500        DISPLAY '* ERROR EN OPEN CTASUM = ' FS-CTASUM
020600        SET WS-FIN-LECTURA TO TRUE
020700     ELSE
020750        MOVE 'S' TO WS-CTASUM-ABIERTA
020800        PERFORM 1200-CARGAR-SUMAS-I THRU 1200-CARGAR-SUMAS-F
020900     END-IF.
021000*
021100 1000-INICIO-F. EXIT.
021200*
021300*---- CARGA EL PLAN DE CUENTAS EN TABLA (BATCH FLOW 1) ----------
021400 1100-CARGAR-CUENTAS-I.
021500*
021600     SET IX-CTA TO 1.
021700*
021800 1110-LEER-CUENTA.
021900*
022000     READ CUENTAS INTO CTA-REGISTRO
022100*
022200     EVALUATE FS-CUENTAS
022300        WHEN '00'
022400           IF WS-CANT-CUENTAS < WS-MAX-CUENTAS THEN
022500              ADD 1 TO WS-CANT-CUENTAS
022600              MOVE CTA-NUMERO  TO TAB-CTA-NUMERO(IX-CTA)
022700              MOVE CTA-COD-IVA TO TAB-CTA-COD-IVA(IX-CTA)
022800              MOVE CTA-COD-SRU TO TAB-CTA-COD-SRU(IX-CTA)
022900              SET IX-CTA UP BY 1
023000           END-IF
023100           GO TO 1110-LEER-CUENTA
023200        WHEN '10'
023300           CONTINUE
023400        WHEN OTHER
023500           DISPLAY '*ERROR EN LECTURA CUENTAS : ' FS-CUENTAS
023600     END-EVALUATE.
023700*
023800 1100-CARGAR-CUENTAS-F. EXIT.
023900*
024000*---- CARGA EL ACUMULADO POR CUENTA (MAPA CUENTA->IMPORTE) ------
024100 1200-CARGAR-SUMAS-I.
024200*
024300     SET IX-SUM TO 1.
024400*
024500 1210-LEER-SUMA.
024600*
024700     READ CTASUM INTO WS-REG-CTASUM
024800*
024900     EVALUATE FS-CTASUM
025000        WHEN '00'
025100           IF WS-CANT-SUMAS < WS-MAX-SUMAS THEN
025200              ADD 1 TO WS-CANT-SUMAS
025300              MOVE SUM-CTA-NRO TO TAB-SUMA-CTA-NRO(IX-SUM)
025400              MOVE SUM-IMPORTE TO TAB-SUMA-IMPORTE(IX-SUM)
025500              SET IX-SUM UP BY 1
025600           END-IF
025700           GO TO 1210-LEER-SUMA
025800        WHEN '10'
025900           CONTINUE
026000        WHEN OTHER
026100           DISPLAY '*ERROR EN LECTURA CTASUM : ' FS-CTASUM
026200     END-EVALUATE.
026300*
026400 1200-CARGAR-SUMAS-F. EXIT.
026500*
026600*----------------------------------------------------------------
026700 2000-PROCESO-I.
026800*
026900     PERFORM 3100-FILTRAR-PERIODO-I THRU 3100-FILTRAR-PERIODO-F
027000     PERFORM 3200-PRIMERA-ULTIMA-I  THRU 3200-PRIMERA-ULTIMA-F
027100     PERFORM 4000-IVA-ROLLUP-I      THRU 4000-IVA-ROLLUP-F
027200     PERFORM 4500-SRU-ROLLUP-I      THRU 4500-SRU-ROLLUP-F
027300     PERFORM 5000-CUENTA-DEFECTO-I  THRU 5000-CUENTA-DEFECTO-F.
027400*
027500 2000-PROCESO-F. EXIT.
027600*
027700*---- inPeriod / getAccounts (BATCH FLOW 2-3) -------------------
027800 3100-FILTRAR-PERIODO-I.
027900*
028000     MOVE ZERO TO WS-CANT-FILTRADAS
028100     SET IX-CTA TO 1.
028200*
028300 3110-FILTRAR-UNA.
028400*
028500     IF IX-CTA > WS-CANT-CUENTAS THEN
028600        GO TO 3100-FILTRAR-PERIODO-F
028700     END-IF
028800*
028900     PERFORM 3150-EN-PERIODO-I THRU 3150-EN-PERIODO-F
029000*
029600     IF WS-EN-PERIODO-SI THEN
029700        ADD 1 TO WS-CANT-FILTRADAS
029800     END-IF
029900*
030000     SET IX-CTA UP BY 1
030100     GO TO 3110-FILTRAR-UNA.
030200*
030300 3100-FILTRAR-PERIODO-F. EXIT.
030400*
030500*---- inPeriod(cuenta, desde, hasta) - regla de negocio ---------
030600 3150-EN-PERIODO-I.
030700*
030800     MOVE 'N' TO WS-STATUS-PERIODO
030900*
031000     IF TAB-CTA-NUMERO(IX-CTA) >= 1                 AND
031100        TAB-CTA-NUMERO(IX-CTA) >= PARM-DESDE         AND
031200        TAB-CTA-NUMERO(IX-CTA) <= PARM-HASTA THEN
031300        MOVE 'S' TO WS-STATUS-PERIODO
031400     END-IF.
031500*
031600 3150-EN-PERIODO-F. EXIT.
031700*
031800*---- getFirstAccount / getLastAccount (BATCH FLOW 4) -----------
031900 3200-PRIMERA-ULTIMA-I.
032000*
032100     MOVE 'N' TO WS-HAY-PRIMERA
032200     MOVE 'N' TO WS-HAY-ULTIMA
032300     SET IX-CTA TO 1.
032400*
032500 3210-RECORRER-UNA.
032600*
032700     IF IX-CTA > WS-CANT-CUENTAS THEN
032800        GO TO 3200-PRIMERA-ULTIMA-F
032900     END-IF
033000*
033500     IF NOT WS-HAY-PRIMERA-SI THEN
033600        MOVE TAB-CTA-NUMERO(IX-CTA) TO WS-PRIMERA-CTA
033700        MOVE TAB-CTA-NUMERO(IX-CTA) TO WS-ULTIMA-CTA
033800        MOVE 'S' TO WS-HAY-PRIMERA
033900        MOVE 'S' TO WS-HAY-ULTIMA
034000     ELSE
034100        IF TAB-CTA-NUMERO(IX-CTA) < WS-PRIMERA-CTA THEN
034200           MOVE TAB-CTA-NUMERO(IX-CTA) TO WS-PRIMERA-CTA
034300        END-IF
034400        IF TAB-CTA-NUMERO(IX-CTA) > WS-ULTIMA-CTA THEN
034500           MOVE TAB-CTA-NUMERO(IX-CTA) TO WS-ULTIMA-CTA
034600        END-IF
034700     END-IF
034800*
034900     SET IX-CTA UP BY 1
035000     GO TO 3210-RECORRER-UNA.
035100*
035200 3200-PRIMERA-ULTIMA-F. EXIT.
035300*
035400*---- getAccountsByVATCode/getNumAccountsByVatCode/             *
035500*---- getSumByVATCodeForAccounts (BATCH FLOW 5-7) ---------------
035600 4000-IVA-ROLLUP-I.
035700*
035800     MOVE ZERO  TO WS-CANT-POR-IVA
035900     MOVE ZEROS TO WS-SUMA-POR-IVA
036000     SET IX-CTA TO 1.
036100*
036200 4010-RECORRER-UNA.
036300*
036400     IF IX-CTA > WS-CANT-CUENTAS THEN
036500        GO TO 4000-IVA-ROLLUP-F
036600     END-IF
036700*
036800     PERFORM 4050-COINCIDE-IVA-I THRU 4050-COINCIDE-IVA-F
036900*
037000     IF WS-COINCIDE-SI THEN
037100        ADD 1 TO WS-CANT-POR-IVA
037200        PERFORM 4090-SUMAR-CUENTA-I THRU 4090-SUMAR-CUENTA-F
037300     END-IF
037400*
037500     SET IX-CTA UP BY 1
037600     GO TO 4010-RECORRER-UNA.
037700*
037800 4000-IVA-ROLLUP-F. EXIT.
037900*
038000*---- ¿LA CUENTA IX-CTA COINCIDE CON ALGUNO DE LOS CODIGOS DE   *
038100*---- IVA RECIBIDOS POR PARAMETRO? -------------------------------
038200 4050-COINCIDE-IVA-I.
038300*
038400     MOVE 'N' TO WS-STATUS-COINCIDE
038500     MOVE ZERO TO WS-J.
038600*
038700 4055-PROBAR-UN-CODIGO.
038800*
038900     ADD 1 TO WS-J
039000     IF WS-J > PARM-CANT-IVA THEN
039100        GO TO 4050-COINCIDE-IVA-F
039200     END-IF
039300*
039400     IF TAB-CTA-COD-IVA(IX-CTA) = PARM-COD-IVA(WS-J) THEN
039500        MOVE 'S' TO WS-STATUS-COINCIDE
039600        GO TO 4050-COINCIDE-IVA-F
039700     END-IF
039800*
039900     GO TO 4055-PROBAR-UN-CODIGO.
040000*
040100 4050-COINCIDE-IVA-F. EXIT.
040200*
040300*---- SUMA EL ACUMULADO DE LA CUENTA IX-CTA AL TOTAL DE IVA -----
040400 4090-SUMAR-CUENTA-I.
040500*
040600     SET IX-SUM TO 1.
040700*
040800 4095-BUSCAR-SUMA.
040900*
041000     IF IX-SUM > WS-CANT-SUMAS THEN
041100        GO TO 4090-SUMAR-CUENTA-F
041200     END-IF
041300*
041400     IF TAB-SUMA-CTA-NRO(IX-SUM) = TAB-CTA-NUMERO(IX-CTA) THEN
041500        ADD TAB-SUMA-IMPORTE(IX-SUM) TO WS-SUMA-POR-IVA
041600        GO TO 4090-SUMAR-CUENTA-F
041700     END-IF
041800*
041900     SET IX-SUM UP BY 1
042000     GO TO 4095-BUSCAR-SUMA.
042100*
042200 4090-SUMAR-CUENTA-F. EXIT.
042300*
042400*---- getAccountsBySRUCode/getNumAccountsBySRUCode/             *
042500*---- getSumBySRUCodeForAccounts (BATCH FLOW 8) ------------------
042600*---- UNA CUENTA CON CODIGO SRU EN BLANCO NUNCA COINCIDE, AUN   *
042700*---- CUANDO EL FILTRO SEA TAMBIEN BLANCO.                      *
042800 4500-SRU-ROLLUP-I.
042900*
043000     MOVE ZERO  TO WS-CANT-POR-SRU
043100     MOVE ZEROS TO WS-SUMA-POR-SRU
043200     SET IX-CTA TO 1.
043300*
043400 4510-RECORRER-UNA.
043500*
043600     IF IX-CTA > WS-CANT-CUENTAS THEN
043700        GO TO 4500-SRU-ROLLUP-F
043800     END-IF
043900*
044000     IF TAB-CTA-COD-SRU(IX-CTA) NOT = SPACES          AND
044100        TAB-CTA-COD-SRU(IX-CTA) = PARM-COD-SRU THEN
044200        ADD 1 TO WS-CANT-POR-SRU
044300        PERFORM 4090-SUMAR-CUENTA-SRU-I
044400           THRU 4090-SUMAR-CUENTA-SRU-F
044500     END-IF
044600*
044700     SET IX-CTA UP BY 1
044800     GO TO 4510-RECORRER-UNA.
044900*
045000 4500-SRU-ROLLUP-F. EXIT.
045100*
045200 4090-SUMAR-CUENTA-SRU-I.
045300*
045400     SET IX-SUM TO 1.
045500*
045600 4095-BUSCAR-SUMA-SRU.
045700*
045800     IF IX-SUM > WS-CANT-SUMAS THEN
045900        GO TO 4090-SUMAR-CUENTA-SRU-F
046000     END-IF
046100*
046200     IF TAB-SUMA-CTA-NRO(IX-SUM) = TAB-CTA-NUMERO(IX-CTA) THEN
046300        ADD TAB-SUMA-IMPORTE(IX-SUM) TO WS-SUMA-POR-SRU
046400        GO TO 4090-SUMAR-CUENTA-SRU-F
046500     END-IF
046600*
046700     SET IX-SUM UP BY 1
046800     GO TO 4095-BUSCAR-SUMA-SRU.
046900*
047000 4090-SUMAR-CUENTA-SRU-F. EXIT.
047100*
047200*---- getAccountWithVATCode (BATCH FLOW 9) ----------------------
047300*---- UNA COINCIDENCIA -> ESA CUENTA; CERO -> LA CUENTA POR      *
047400*---- DEFECTO RECIBIDA; DOS O MAS -> AMBIGUO (SIN RESULTADO).   *
047500 5000-CUENTA-DEFECTO-I.
047600*
047700     MOVE ZERO  TO WS-CANT-COINCIDE
047800     MOVE ZEROS TO WS-CTA-COINCIDE
047900     MOVE 'N'   TO WS-CTA-AMBIGUA
048000     SET IX-CTA TO 1.
048100*
048200 5010-RECORRER-UNA.
048300*
048400     IF IX-CTA > WS-CANT-CUENTAS THEN
048500        GO TO 5020-RESOLVER
048600     END-IF
048700*
048800     IF TAB-CTA-COD-IVA(IX-CTA) = PARM-IVA-DEFECTO THEN
048900        ADD 1 TO WS-CANT-COINCIDE
049000        MOVE TAB-CTA-NUMERO(IX-CTA) TO WS-CTA-COINCIDE
050000     END-IF
050100*
050200     SET IX-CTA UP BY 1
050300     GO TO 5010-RECORRER-UNA.
050400*
050500 5020-RESOLVER.
050600*
050700     EVALUATE WS-CANT-COINCIDE
050800        WHEN 1
050900           MOVE WS-CTA-COINCIDE  TO WS-CTA-RESULTADO
051000        WHEN 0
051100           MOVE PARM-CTA-DEFECTO TO WS-CTA-RESULTADO
051200        WHEN OTHER
051300           MOVE ZEROS TO WS-CTA-RESULTADO
051400           MOVE 'S'   TO WS-CTA-AMBIGUA
051500     END-EVALUATE.
051600*
051700 5000-CUENTA-DEFECTO-F. EXIT.
051800*
051900*----------------------------------------------------------------
052000 9999-FINAL-I.
052100*
052200     DISPLAY ' '
052300     DISPLAY '=============================================='
052400     DISPLAY 'PGMCTAPR - CONTROL DE CUENTAS'
052500     MOVE WS-CANT-CUENTAS    TO WS-CANT-PRINT
052600     DISPLAY 'CUENTAS CARGADAS          : ' WS-CANT-PRINT
052700     MOVE WS-CANT-FILTRADAS  TO WS-CANT-PRINT
052800     DISPLAY 'CUENTAS EN PERIODO         : ' WS-CANT-PRINT
052900*
053000     IF WS-HAY-PRIMERA-SI THEN
053100        MOVE WS-PRIMERA-CTA TO WS-CTA-PRINT
053200        DISPLAY 'PRIMERA CUENTA             : ' WS-CTA-PRINT
053300        MOVE WS-ULTIMA-CTA  TO WS-CTA-PRINT
053400        DISPLAY 'ULTIMA CUENTA              : ' WS-CTA-PRINT
053500     ELSE
053600        DISPLAY 'PRIMERA/ULTIMA CUENTA      : NO HAY CUENTAS'
053700     END-IF
053800*
053900     MOVE WS-CANT-POR-IVA    TO WS-CANT-PRINT
054000     DISPLAY 'CUENTAS POR CODIGO IVA     : ' WS-CANT-PRINT
054100     MOVE WS-SUMA-POR-IVA    TO WS-IMPORTE-PRINT
054200     DISPLAY 'SUMA POR CODIGO IVA        : ' WS-IMPORTE-PRINT
054300*
054400     MOVE WS-CANT-POR-SRU    TO WS-CANT-PRINT
054500     DISPLAY 'CUENTAS POR CODIGO SRU     : ' WS-CANT-PRINT
054600     MOVE WS-SUMA-POR-SRU    TO WS-IMPORTE-PRINT
054700     DISPLAY 'SUMA POR CODIGO SRU        : ' WS-IMPORTE-PRINT
054800*
054900     IF WS-CTA-ES-AMBIGUA THEN
055000        DISPLAY 'CUENTA POR DEFECTO IVA     : AMBIGUA'
055100     ELSE
055200        MOVE WS-CTA-RESULTADO TO WS-CTA-PRINT
055300        DISPLAY 'CUENTA POR DEFECTO IVA     : ' WS-CTA-PRINT
055400     END-IF
055500*
055600     IF WS-CUENTAS-ESTA-ABIERTA THEN
055700        CLOSE CUENTAS
055750        IF FS-CUENTAS IS NOT EQUAL '00' THEN
055800           DISPLAY '* ERROR EN CLOSE CUENTAS = ' FS-CUENTAS
055900           MOVE 9999 TO RETURN-CODE
056000        END-IF
056050     END-IF
056100*
056150     IF WS-CTASUM-ESTA-ABIERTA THEN
056200        CLOSE CTASUM
056300        IF FS-CTASUM IS NOT EQUAL '00' THEN
056400           DISPLAY '* ERROR EN CLOSE CTASUM = ' FS-CTASUM
056500           MOVE 9999 TO RETURN-CODE
056600        END-IF
056650     END-IF.
056700*
056800 9999-FINAL-F. EXIT.
