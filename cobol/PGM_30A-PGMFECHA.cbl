000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFECHA.
000300 AUTHOR.        H L MAIDANA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1996-03-04.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMFECHA  -  RUTINA DE ARITMETICA DE FECHAS DE PERIODO    *
001200*    =======================================================  *
001300*                                                              *
001400*    SUBPROGRAMA DE USO COMUN, LLAMADO POR CALL DESDE OTROS    *
001500*    PROGRAMAS DE LA SUITE DE CONTADURIA (POR EJEMPLO DESDE    *
001600*    PGMCRNOT PARA EL CORTE DE FECHA DE NOTAS DE CREDITO).     *
001700*    RECIBE UN CODIGO DE FUNCION (LK-FUNCION) Y DEVUELVE EL    *
001800*    RESULTADO EN LA MISMA AREA DE COMUNICACION:                *
001900*      01  PISO            (FLOOR - FIJA LA HORA EN 00:00:00)  *
002000*      02  TECHO           (CEIL  - FIJA LA HORA EN 23:59:59)  *
002100*      03  PRIMER-DIA-MES                                      *
002200*      04  ULTIMO-DIA-MES  (BISIESTO SEGUN CORRESPONDA)        *
002300*      05  DIAS-ENTRE      (PISO EN CERO, NUNCA NEGATIVO)      *
002400*      06  MESES-ENTRE     (VER NOTA TK-0350 MAS ABAJO)        *
002500*      07  SUMAR-MESES     (RECORTA AL ULTIMO DIA DEL MES      *
002600*                           DESTINO SI EL DIA DE ORIGEN NO     *
002700*                           EXISTE EN ESE MES)                 *
002800*                                                              *
002900****************************************************************
003000*    REGISTRO DE CAMBIOS
003100*    -------------------
003200*    1996-03-04  HLM  TK-0250  ALTA DEL SUBPROGRAMA, FUNCIONES
003300*                              PISO/TECHO/PRIMER-DIA-MES/
003400*                              ULTIMO-DIA-MES/DIAS-ENTRE.
003500*    1996-09-12  HLM  TK-0270  SE AGREGA SUMAR-MESES CON
003600*                              RECORTE DE DIA PARA MESES CORTOS.
003700*    1997-05-30  HLM  TK-0350  SE AGREGA MESES-ENTRE. LA RUTINA
003800*                              ORIGEN (DE LA QUE ESTE PROGRAMA
003900*                              SE PORTA) SOLO FUE PROBADA CON
004000*                              FECHA-DESDE ANTERIOR A FECHA-
004100*                              HASTA Y CON FECHA-DESDE POSTERIOR
004200*                              A FECHA-HASTA, Y EN AMBOS CASOS
004300*                              EL RESULTADO DOCUMENTADO ES CERO.
004400*                              NO SE ENCONTRO UN CASO DE PRUEBA
004500*                              CON RESULTADO DISTINTO DE CERO,
004600*                              POR LO QUE ESTA FUNCION QUEDA
004700*                              RESERVADA/DEGENERADA: DEVUELVE
004800*                              SIEMPRE CERO HASTA QUE APAREZCA
004900*                              UN CASO DE PRUEBA QUE DIGA OTRA
005000*                              COSA.
005100*    1999-01-08  HLM  TK-0393  REVISION Y2K: LAS FECHAS YA SE
005200*                              RECIBEN EN FORMATO CCYYMMDD DE 8
005300*                              POSICIONES (SIGLO INCLUIDO); SIN
005400*                              IMPACTO EN EL CALCULO JULIANO.
005500*    2002-06-11  HLM  TK-0480  CORRIGE ULTIMO-DIA-MES PARA EL
005600*                              AÑO 2000 (BISIESTO POR SER
005700*                              MULTIPLO DE 400); EL CALCULO
005800*                              ANTERIOR SOLO MIRABA EL MULTIPLO
005900*                              DE 4 Y SE OLVIDABA DE EXCLUIR LOS
006000*                              MULTIPLOS DE 100 NO MULTIPLOS DE
006100*                              400.
006200*------------------------------------------------------------
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 WORKING-STORAGE SECTION.
007600*=======================*
007700 77  WS-RC                    PIC 9(02)    VALUE ZEROS.
007800*
007900*----------- TABLA DE DIAS POR MES (NO BISIESTO) -----------------
008000 01  WS-TABLA-LITERAL        PIC X(24)
008010                             VALUE '312831303130313130313031'.
008100 01  TABLA-DIAS-MES REDEFINES WS-TABLA-LITERAL.
008200     03  DIAS-MES OCCURS 12 TIMES PIC 99.
008200*
008300*----------- FECHA DE TRABAJO, DESCOMPUESTA ----------------------
008400 01  WS-FECHA-1.
008500     03  WS-F1-ANIO          PIC 9(04)    VALUE ZEROS.
008600     03  WS-F1-MES           PIC 9(02)    VALUE ZEROS.
008700     03  WS-F1-DIA           PIC 9(02)    VALUE ZEROS.
008750     03  FILLER              PIC X(02)    VALUE SPACES.
008800*
008900 01  WS-FECHA-2.
009000     03  WS-F2-ANIO          PIC 9(04)    VALUE ZEROS.
009100     03  WS-F2-MES           PIC 9(02)    VALUE ZEROS.
009200     03  WS-F2-DIA           PIC 9(02)    VALUE ZEROS.
009250     03  FILLER              PIC X(02)    VALUE SPACES.
009300*
009400 01  WS-FECHA-SALIDA.
009500     03  WS-FS-ANIO          PIC 9(04)    VALUE ZEROS.
009600     03  WS-FS-MES           PIC 9(02)    VALUE ZEROS.
009700     03  WS-FS-DIA           PIC 9(02)    VALUE ZEROS.
009750     03  FILLER              PIC X(02)    VALUE SPACES.
009800*
009900*----------- VISTAS ALFANUMERICAS (REDEFINES, DETECCION) --------
010000 01  WS-FECHA-1-RDEF REDEFINES WS-FECHA-1 PIC X(10).
010100 01  WS-FECHA-2-RDEF REDEFINES WS-FECHA-2 PIC X(10).
010200 01  WS-FECHA-SALIDA-RDEF REDEFINES WS-FECHA-SALIDA PIC X(10).
010300*        LAS TRES VISTAS ALFANUMERICAS SE USAN PARA MOVER LA
010400*        FECHA COMPLETA DE UN SOLO GOLPE DESDE/HACIA EL AREA DE
010500*        LINKAGE, SIN TENER QUE MOVER ANIO/MES/DIA POR SEPARADO;
010510*        LOS ULTIMOS DOS BYTES DEL FILLER SE PIERDEN SIN PROBLEMA
010520*        AL MOVER HACIA EL CAMPO LK-FECHA-SALIDA DE 8 POSICIONES.
010600*
010700*----------- CALCULO JULIANO (PARA DIAS-ENTRE) -------------------
010800 77  WS-Y2                    PIC S9(04) COMP VALUE ZERO.
010900 77  WS-M2                    PIC S9(04) COMP VALUE ZERO.
011000 77  WS-JULIANO-1             PIC S9(09) COMP VALUE ZERO.
011100 77  WS-JULIANO-2             PIC S9(09) COMP VALUE ZERO.
011200 77  WS-DIAS-RESULTADO        PIC S9(09) COMP VALUE ZERO.
011300*
011400*----------- CONTROL DE BISIESTO / MESES --------------------------
011500 77  WS-ANIO-BISIESTO         PIC X        VALUE 'N'.
011600     88  WS-ES-BISIESTO                  VALUE 'S'.
011700     88  WS-NO-ES-BISIESTO               VALUE 'N'.
011800 77  WS-ULTIMO-DIA            PIC 9(02)    VALUE ZEROS.
011900 77  WS-MES-RESULTADO         PIC S9(04) COMP VALUE ZERO.
011950*----------- COCIENTES/RESTOS AUXILIARES PARA BISIESTO (SIN     *
011960*----------- FUNCIONES INTRINSECAS - TK-0480) --------------------
011970 77  WS-COCIENTE              PIC S9(06) COMP VALUE ZERO.
011980 77  WS-RESTO-4               PIC S9(04) COMP VALUE ZERO.
011990 77  WS-RESTO-100             PIC S9(04) COMP VALUE ZERO.
012000 77  WS-RESTO-400             PIC S9(04) COMP VALUE ZERO.
012010*----------- COCIENTES ENTEROS PARA EL CALCULO JULIANO -----------
012020*----------- (DIVISION ENTERA PASO A PASO, NUNCA EN UNA SOLA     *
012030*----------- EXPRESION COMPUESTA, PARA QUE EL TRUNCAMIENTO DE    *
012040*----------- CADA COCIENTE SEA EL QUE LA FORMULA NECESITA).      *
012050 77  WS-TERMINO-A             PIC S9(09) COMP VALUE ZERO.
012060 77  WS-TERMINO-B             PIC S9(09) COMP VALUE ZERO.
012070 77  WS-TERMINO-C             PIC S9(09) COMP VALUE ZERO.
012080 77  WS-TERMINO-D             PIC S9(09) COMP VALUE ZERO.
012000*
012100*----------- SUMAR-MESES, INDICES (TODOS COMP) --------------------
012200 77  WS-TOTAL-MESES           PIC S9(06) COMP VALUE ZERO.
012300 77  WS-ANIO-BASE             PIC S9(06) COMP VALUE ZERO.
012400 77  WS-MES-BASE              PIC S9(06) COMP VALUE ZERO.
012500*
012600*------------------------------------------------------------
012700 LINKAGE SECTION.
012800*================*
012900 01  LK-COMUNICACION.
013000     03  LK-FUNCION          PIC 9(02).
013100     03  LK-FECHA-1          PIC 9(08).
013200     03  LK-FECHA-2          PIC 9(08).
013300     03  LK-CANT-MESES       PIC S9(04).
013400     03  LK-FECHA-SALIDA     PIC 9(08).
013500     03  LK-HORA-SALIDA      PIC 9(06).
013600     03  LK-DIAS-SALIDA      PIC S9(08).
013700     03  LK-MESES-SALIDA     PIC S9(04).
013800     03  LK-RC               PIC 9(02).
013900     03  FILLER              PIC X(10).
014000*
014100****************************************************************
014200 PROCEDURE DIVISION USING LK-COMUNICACION.
014300*
014400 MAIN-PROGRAM-I.
014500*
014600     MOVE ZEROS TO WS-RC
014700     MOVE ZEROS TO LK-FECHA-SALIDA LK-HORA-SALIDA
014800                   LK-DIAS-SALIDA LK-MESES-SALIDA
014900*
015000     EVALUATE LK-FUNCION
015100        WHEN 01  PERFORM 3000-PISO-I            THRU 3000-PISO-F
015200        WHEN 02  PERFORM 3100-TECHO-I           THRU 3100-TECHO-F
015300        WHEN 03  PERFORM 3200-PRIMER-DIA-MES-I
015400                    THRU 3200-PRIMER-DIA-MES-F
015500        WHEN 04  PERFORM 3300-ULTIMO-DIA-MES-I
015600                    THRU 3300-ULTIMO-DIA-MES-F
015700        WHEN 05  PERFORM 3400-DIAS-ENTRE-I      THRU
015800                         3400-DIAS-ENTRE-F
015900        WHEN 06  PERFORM 3500-MESES-ENTRE-I     THRU
016000                         3500-MESES-ENTRE-F
016100        WHEN 07  PERFORM 3600-SUMAR-MESES-I     THRU
016200                         3600-SUMAR-MESES-F
016300        WHEN OTHER
016400           MOVE 99 TO WS-RC
016500     END-EVALUATE
016600*
016700     MOVE WS-RC TO LK-RC.
016800*
016900 MAIN-PROGRAM-F. GOBACK.
017000*
017100*---- floor(date) (BATCH FLOW #1) --------------------------------
017200*---- LA FECHA CCYYMMDD NO CAMBIA; SOLO SE FIJA LA HORA DE      *
017300*---- SALIDA EN 00:00:00 PARA QUIEN LA USE EN COMPARACIONES.    *
017400 3000-PISO-I.
017500*
017600     MOVE LK-FECHA-1  TO LK-FECHA-SALIDA
017700     MOVE 000000      TO LK-HORA-SALIDA.
017800*
017900 3000-PISO-F. EXIT.
018000*
018100*---- ceil(date) (BATCH FLOW #2) ---------------------------------
018200 3100-TECHO-I.
018300*
018400     MOVE LK-FECHA-1  TO LK-FECHA-SALIDA
018500     MOVE 235959      TO LK-HORA-SALIDA.
018600*
018700 3100-TECHO-F. EXIT.
018800*
018900*---- getFirstDayInMonth (BATCH FLOW #3) -------------------------
019000 3200-PRIMER-DIA-MES-I.
019100*
019200     MOVE LK-FECHA-1  TO WS-FECHA-1
019300     MOVE WS-F1-ANIO  TO WS-FS-ANIO
019400     MOVE WS-F1-MES   TO WS-FS-MES
019500     MOVE 01          TO WS-FS-DIA
019600     MOVE WS-FECHA-SALIDA-RDEF TO LK-FECHA-SALIDA
019700     MOVE 000000      TO LK-HORA-SALIDA.
019800*
019900 3200-PRIMER-DIA-MES-F. EXIT.
020000*
020100*---- getLastDayMonth (BATCH FLOW #4) - BISIESTO SEGUN TK-0480 --
020200 3300-ULTIMO-DIA-MES-I.
020300*
020400     MOVE LK-FECHA-1 TO WS-FECHA-1
020500     PERFORM 3350-ES-BISIESTO-I THRU 3350-ES-BISIESTO-F
020600*
020700     MOVE DIAS-MES(WS-F1-MES) TO WS-ULTIMO-DIA
020800     IF WS-F1-MES = 02 AND WS-ES-BISIESTO THEN
020900        MOVE 29 TO WS-ULTIMO-DIA
021000     END-IF
021100*
021200     MOVE WS-F1-ANIO  TO WS-FS-ANIO
021300     MOVE WS-F1-MES   TO WS-FS-MES
021400     MOVE WS-ULTIMO-DIA TO WS-FS-DIA
021500     MOVE WS-FECHA-SALIDA-RDEF TO LK-FECHA-SALIDA
021600     MOVE 235959      TO LK-HORA-SALIDA.
021700*
021800 3300-ULTIMO-DIA-MES-F. EXIT.
021900*
022000*---- ¿ES BISIESTO WS-F1-ANIO? (MULTIPLO DE 4, NO DE 100 SALVO  *
022100*---- QUE TAMBIEN LO SEA DE 400 - TK-0480) ------------------------
022200 3350-ES-BISIESTO-I.
022300*
022400     MOVE 'N' TO WS-ANIO-BISIESTO
022500*
022510     COMPUTE WS-COCIENTE = WS-F1-ANIO / 4
022520     COMPUTE WS-RESTO-4   = WS-F1-ANIO - (WS-COCIENTE * 4)
022530     COMPUTE WS-COCIENTE = WS-F1-ANIO / 100
022540     COMPUTE WS-RESTO-100 = WS-F1-ANIO - (WS-COCIENTE * 100)
022550     COMPUTE WS-COCIENTE = WS-F1-ANIO / 400
022560     COMPUTE WS-RESTO-400 = WS-F1-ANIO - (WS-COCIENTE * 400)
022600     IF (WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0)  OR
022800         WS-RESTO-400 = 0 THEN
022900        MOVE 'S' TO WS-ANIO-BISIESTO
023000     END-IF.
023100*
023200 3350-ES-BISIESTO-F. EXIT.
023300*
023400*---- getDaysBetween (BATCH FLOW #5) - PISO EN CERO --------------
023500 3400-DIAS-ENTRE-I.
023600*
023700     MOVE LK-FECHA-1 TO WS-FECHA-1
023800     MOVE LK-FECHA-2 TO WS-FECHA-2
023900*
024000     PERFORM 3450-CALCULAR-JULIANO-1-I THRU
024100             3450-CALCULAR-JULIANO-1-F
024200     PERFORM 3460-CALCULAR-JULIANO-2-I THRU
024300             3460-CALCULAR-JULIANO-2-F
024400*
024500     COMPUTE WS-DIAS-RESULTADO =
024600             WS-JULIANO-2 - WS-JULIANO-1
024700*
024800     IF WS-DIAS-RESULTADO < ZERO THEN
024900        MOVE ZERO TO WS-DIAS-RESULTADO
025000     END-IF
025100*
025200     MOVE WS-DIAS-RESULTADO TO LK-DIAS-SALIDA.
025300*
025400 3400-DIAS-ENTRE-F. EXIT.
025500*
025600*---- NUMERO JULIANO DE WS-FECHA-1 (FORMULA ESTANDAR) ------------
025700 3450-CALCULAR-JULIANO-1-I.
025800*
025900     IF WS-F1-MES > 2 THEN
026000        MOVE WS-F1-ANIO TO WS-Y2
026100        MOVE WS-F1-MES  TO WS-M2
026200     ELSE
026300        COMPUTE WS-Y2 = WS-F1-ANIO - 1
026400        COMPUTE WS-M2 = WS-F1-MES + 12
026500     END-IF
026600*
026700     COMPUTE WS-TERMINO-A = (153 * (WS-M2 - 3) + 2) / 5
026900     COMPUTE WS-TERMINO-B = WS-Y2 / 4
027000     COMPUTE WS-TERMINO-C = WS-Y2 / 100
027100     COMPUTE WS-TERMINO-D = WS-Y2 / 400
027200     COMPUTE WS-JULIANO-1 =
027210             WS-F1-DIA + WS-TERMINO-A + (365 * WS-Y2)
027220             + WS-TERMINO-B - WS-TERMINO-C + WS-TERMINO-D.
027400*
027500 3450-CALCULAR-JULIANO-1-F. EXIT.
027600*
027700*---- NUMERO JULIANO DE WS-FECHA-2 (MISMA FORMULA) ---------------
027800 3460-CALCULAR-JULIANO-2-I.
027900*
028000     IF WS-F2-MES > 2 THEN
028100        MOVE WS-F2-ANIO TO WS-Y2
028200        MOVE WS-F2-MES  TO WS-M2
028300     ELSE
028400        COMPUTE WS-Y2 = WS-F2-ANIO - 1
028500        COMPUTE WS-M2 = WS-F2-MES + 12
028600     END-IF
028700*
028800     COMPUTE WS-TERMINO-A = (153 * (WS-M2 - 3) + 2) / 5
029000     COMPUTE WS-TERMINO-B = WS-Y2 / 4
029100     COMPUTE WS-TERMINO-C = WS-Y2 / 100
029200     COMPUTE WS-TERMINO-D = WS-Y2 / 400
029300     COMPUTE WS-JULIANO-2 =
029310             WS-F2-DIA + WS-TERMINO-A + (365 * WS-Y2)
029320             + WS-TERMINO-B - WS-TERMINO-C + WS-TERMINO-D.
029500*
029600 3460-CALCULAR-JULIANO-2-F. EXIT.
029700*
029800*---- getMonthsBetween (BATCH FLOW #6) - TK-0350, RESERVADA/      *
029900*---- DEGENERADA: DEVUELVE SIEMPRE CERO (VER REGISTRO DE        *
030000*---- CAMBIOS). NO INFERIR UN TERCER CASO SIN UNA PRUEBA QUE    *
030100*---- LO RESPALDE.                                               *
030200 3500-MESES-ENTRE-I.
030300*
030400     MOVE ZERO TO WS-MES-RESULTADO
030500     MOVE WS-MES-RESULTADO TO LK-MESES-SALIDA.
030600*
030700 3500-MESES-ENTRE-F. EXIT.
030800*
030900*---- addMonths (BATCH FLOW #7) - RECORTE DE DIA EN MESES CORTOS -
031000 3600-SUMAR-MESES-I.
031100*
031200     MOVE LK-FECHA-1 TO WS-FECHA-1
031300*
031400     COMPUTE WS-TOTAL-MESES =
031500             ((WS-F1-ANIO * 12) + (WS-F1-MES - 1)) + LK-CANT-MESES
031600*
031700     COMPUTE WS-ANIO-BASE = WS-TOTAL-MESES / 12
031800     COMPUTE WS-MES-BASE  = (WS-TOTAL-MESES - (WS-ANIO-BASE * 12))
031900                            + 1
032000*
032100     MOVE WS-ANIO-BASE TO WS-FS-ANIO
032200     MOVE WS-MES-BASE  TO WS-FS-MES
032300*
032400     MOVE WS-FS-ANIO TO WS-F1-ANIO
032500     MOVE WS-FS-MES  TO WS-F1-MES
032600     PERFORM 3350-ES-BISIESTO-I THRU 3350-ES-BISIESTO-F
032700*
032800     MOVE DIAS-MES(WS-FS-MES) TO WS-ULTIMO-DIA
032900     IF WS-FS-MES = 02 AND WS-ES-BISIESTO THEN
033000        MOVE 29 TO WS-ULTIMO-DIA
033100     END-IF
033200*
033300     IF WS-F1-DIA > WS-ULTIMO-DIA THEN
033400        MOVE WS-ULTIMO-DIA TO WS-FS-DIA
033500     ELSE
033600        MOVE WS-F1-DIA     TO WS-FS-DIA
033700     END-IF
033800*
033900     MOVE WS-FECHA-SALIDA-RDEF TO LK-FECHA-SALIDA.
034000*
034100 3600-SUMAR-MESES-F. EXIT.
