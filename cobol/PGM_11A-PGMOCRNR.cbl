000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMOCRNR.
000300 AUTHOR.        M A QUIROGA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1997-03-11.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMOCRNR  -  GENERADOR DE NUMERO OCR PARA FACTURAS         *
001200*    =======================================================  *
001300*                                                              *
001400*    RECORRE EL ARCHIVO DE FACTURAS Y CALCULA, PARA CADA UNA,  *
001500*    EL NUMERO OCR QUE VA IMPRESO EN EL BOLETIN DE PAGO/GIRO:   *
001600*      BASE        = FAC-NUMERO SIN CEROS A LA IZQUIERDA.      *
001700*      DIG-LARGO   = (CANTIDAD DE DIGITOS DE BASE + 2) MOD 10. *
001800*      CARGA-UTIL  = BASE CONCATENADO CON DIG-LARGO.           *
001900*      DIG-CONTROL = CHECKSUM LUHN/MOD-10 DE CARGA-UTIL.       *
002000*      OCR         = CARGA-UTIL CONCATENADO CON DIG-CONTROL.   *
002100*    EL RESULTADO SE GRABA EN FAC-OCR-NUMERO (REWRITE).        *
002200*                                                              *
002300*    ANTES DE PROCESAR, EL PROGRAMA VERIFICA LA RUTINA DE       *
002400*    CHECKSUM CONTRA CASOS DE PRUEBA CONOCIDOS (VER TK-0511);   *
002500*    SI ALGUNO NO COINCIDE, EL PROGRAMA NO TOCA EL ARCHIVO Y    *
002600*    TERMINA CON RETURN-CODE 99.                                 *
002700*                                                              *
002800****************************************************************
002900*    REGISTRO DE CAMBIOS
003000*    -------------------
003100*    1997-03-11  MAQ  TK-0288  ALTA DEL PROGRAMA.
003200*    1998-07-02  MAQ  TK-0305  SE CORRIGE EL CALCULO DEL DIGITO
003300*                              DE LARGO CUANDO FAC-NUMERO TRAE
003400*                              CEROS A LA IZQUIERDA (SE CONTABAN
003500*                              LOS CEROS DE RELLENO COMO PARTE
003600*                              DE LA BASE).
003700*    1999-01-08  MAQ  TK-0394  REVISION Y2K: SIN IMPACTO, EL
003800*                              PROGRAMA NO USA FECHAS.
003900*    2003-11-18  MAQ  TK-0511  SE AGREGA EL AUTOTEST DE ARRANQUE
004000*                              CONTRA LOS CASOS DE PRUEBA
004100*                              PUBLICADOS DEL ALGORITMO LUHN,
004200*                              LUEGO DE UN RECLAMO DE CONTADURIA
004300*                              POR UN LOTE DE BOLETINES CON EL
004400*                              DIGITO DE CONTROL MAL IMPRESO.
004500*------------------------------------------------------------
004600*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*
005500     SELECT FACTURAS ASSIGN DDFACTUR
005800     FILE STATUS IS FS-FACTURAS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  FACTURAS.
006500     COPY CP-FACTURA.
006600*
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900 77  FS-FACTURAS              PIC XX       VALUE SPACES.
007000 77  WS-FIN-FACTURAS          PIC X        VALUE 'N'.
007100     88  WS-HAY-FIN-FACTURAS              VALUE 'S'.
007200     88  WS-NO-HAY-FIN-FACTURAS           VALUE 'N'.
007300 77  WS-FACTURAS-ABIERTA      PIC X        VALUE 'N'.
007400     88  WS-FACTURAS-ESTA-ABIERTA         VALUE 'S'.
007500*
007600 77  WS-AUTOTEST-OK           PIC X        VALUE 'S'.
007700     88  WS-AUTOTEST-PASO                VALUE 'S'.
007800     88  WS-AUTOTEST-FALLO               VALUE 'N'.
007900*
008000 77  WS-CANT-LEIDAS           PIC 9(07) COMP VALUE ZERO.
008100 77  WS-CANT-GRABADAS         PIC 9(07) COMP VALUE ZERO.
008200*
008300*----------- ARMADO DE BASE/CARGA-UTIL/OCR ------------------------
008400 77  WS-POS-PRIMERO           PIC 9(02) COMP VALUE ZERO.
008500 77  WS-CANT-DIGITOS-BASE     PIC 9(02) COMP VALUE ZERO.
008600 77  WS-POS-LONGITUD          PIC 9(02) COMP VALUE ZERO.
008700 77  WS-SUMA-TEMP             PIC 9(04) COMP VALUE ZERO.
008800 77  WS-LONGITUD-DIGITO       PIC 9(01)       VALUE ZERO.
008900*
009000 01  WS-PAYLOAD               PIC X(15)       VALUE SPACES.
009100 01  WS-PAYLOAD-RDEF REDEFINES WS-PAYLOAD.
009200     03  WS-PAYLOAD-CHAR OCCURS 15 TIMES PIC X(01).
009300*        VISTA CARACTER-POR-CARACTER DE LA CARGA UTIL, USADA AL
009400*        ARMAR EL OCR (3300) Y PARA PASARLA A LA RUTINA DE
009500*        CHECKSUM (4000) EN WS-CS-CADENA-AREA.
009600 77  WS-LONGITUD-PAYLOAD      PIC 9(02) COMP VALUE ZERO.
009700*
009800 01  WS-OCR-RESULTADO         PIC X(15)       VALUE SPACES.
009900 01  WS-OCR-RESULTADO-RDEF REDEFINES WS-OCR-RESULTADO.
010000     03  WS-OCR-CHAR OCCURS 15 TIMES PIC X(01).
010100*        VISTA CARACTER-POR-CARACTER, PARA ARMAR EL AUTOTEST DE
010200*        LA FUNCION OCR COMPLETA (VER 4600-AUTOTEST-OCR-I).
010300*
010400*----------- PARAMETROS/RESULTADO DE LA RUTINA DE CHECKSUM -------
010500 01  WS-CS-CADENA-AREA        PIC X(15)       VALUE SPACES.
010600 01  WS-CS-CADENA-RDEF REDEFINES WS-CS-CADENA-AREA.
010700     03  WS-CS-CADENA-CHAR OCCURS 15 TIMES PIC X(01).
010800*        VISTA CARACTER-POR-CARACTER DE LA CADENA DE ENTRADA DE
010900*        getCheckSum, RECORRIDA DIGITO A DIGITO POR 4000.
011000 77  WS-CS-LONGITUD           PIC 9(02) COMP VALUE ZERO.
011100 77  WS-CS-RESULTADO          PIC 9(01)       VALUE ZERO.
011200 77  WS-CS-I                  PIC 9(02) COMP VALUE ZERO.
011300 77  WS-CS-POS-DER            PIC 9(02) COMP VALUE ZERO.
011400 77  WS-CS-PESO               PIC 9(01) COMP VALUE ZERO.
011500 77  WS-CS-DIGITO             PIC 9(01)       VALUE ZERO.
011600 77  WS-CS-PRODUCTO           PIC 9(02) COMP VALUE ZERO.
011700 77  WS-CS-SUMA               PIC 9(04) COMP VALUE ZERO.
011800*
011900*----------- COCIENTES/RESTOS AUXILIARES (SIN FUNCIONES          *
012000*----------- INTRINSECAS - TK-0511) --------------------------------
012100 77  WS-COCIENTE              PIC 9(04) COMP VALUE ZERO.
012200 77  WS-RESTO                 PIC 9(04) COMP VALUE ZERO.
012300*
012400*----------- AREAS DE PRUEBA DEL AUTOTEST (TK-0511) ----------------
012500 01  WS-PRUEBA-1              PIC X(03)       VALUE '123'.
012600 01  WS-PRUEBA-2              PIC X(01)       VALUE '5'.
012700 01  WS-PRUEBA-3              PIC X(10)       VALUE '7992739871'.
012800 77  WS-PRUEBA-FACTURA        PIC 9(07)       VALUE 65536.
012900*        SIN COMP: DEBE OCUPAR 7 BYTES DE DIGITOS DISPLAY, IGUAL
012910*        QUE FAC-NUMERO, PARA QUE LA VISTA ALFANUMERICA DE ABAJO
012920*        REFLEJE LOS DIGITOS Y NO UNA REPRESENTACION BINARIA.
012930 77  WS-PRUEBA-FACTURA-RDEF REDEFINES WS-PRUEBA-FACTURA PIC X(07).
013000*        SOLO EXISTE PARA QUE EL AUTOTEST PUEDA CARGAR 65536 EN
013100*        FAC-NUMERO SIN TOCAR UN REGISTRO REAL DEL ARCHIVO.
013200 01  WS-OCR-ESPERADO          PIC X(07)       VALUE '6553671'.
013300*
013400************************************************************
013500 PROCEDURE DIVISION.
013600*
013700 MAIN-PROGRAM-I.
013800*
013900     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
014000     IF WS-AUTOTEST-PASO AND WS-FACTURAS-ESTA-ABIERTA THEN
014100        PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
014200     END-IF
014300     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
014400*
014500 MAIN-PROGRAM-F. GOBACK.
014600*
014700*---- APERTURA DE ARCHIVO Y AUTOTEST DE LA RUTINA DE CHECKSUM -----
014800 1000-INICIO-I.
014900*
015000     MOVE 'S' TO WS-AUTOTEST-OK
015100     PERFORM 4500-AUTOTEST-CHECKSUM-I THRU 4500-AUTOTEST-CHECKSUM-F
015200     PERFORM 4600-AUTOTEST-OCR-I      THRU 4600-AUTOTEST-OCR-F
015300*
015400     IF WS-AUTOTEST-FALLO THEN
015500        DISPLAY '*** AUTOTEST DE CHECKSUM OCR FALLIDO - NO SE '
015600                'PROCESA FACTURAS.CTL. ***'
015700        GOBACK
015800     END-IF
015900*
016000     OPEN I-O FACTURAS
016100     IF FS-FACTURAS IS NOT EQUAL '00' THEN
016200        DISPLAY '* ERROR EN OPEN FACTURAS = ' FS-FACTURAS
016300     ELSE
016400        SET WS-FACTURAS-ESTA-ABIERTA TO TRUE
016500     END-IF.
016600*
016700 1000-INICIO-F. EXIT.
016800*
016900*---- LECTURA/CALCULO/REGRABADO DE CADA FACTURA (BATCH FLOW) ------
017000 2000-PROCESO-I.
017100*
017200     PERFORM 2100-LEER-FACTURA-I THRU 2100-LEER-FACTURA-F.
017300*
017400 2010-PROCESAR-UNA.
017500*
017600     IF WS-HAY-FIN-FACTURAS THEN
017700        GO TO 2000-PROCESO-F
017800     END-IF
017900*
018000     ADD 1 TO WS-CANT-LEIDAS
018100     PERFORM 3000-ARMAR-OCR-I THRU 3000-ARMAR-OCR-F
018200     MOVE WS-OCR-RESULTADO TO FAC-OCR-NUMERO
018300     REWRITE FAC-REGISTRO
018400     IF FS-FACTURAS IS NOT EQUAL '00' THEN
018500        DISPLAY '*ERROR EN REWRITE FACTURAS : ' FS-FACTURAS
018600     ELSE
018700        ADD 1 TO WS-CANT-GRABADAS
018800     END-IF
018900*
019000     PERFORM 2100-LEER-FACTURA-I THRU 2100-LEER-FACTURA-F
019100     GO TO 2010-PROCESAR-UNA.
019200*
019300 2000-PROCESO-F. EXIT.
019400*
019500 2100-LEER-FACTURA-I.
019600*
019700     READ FACTURAS
019800        AT END SET WS-HAY-FIN-FACTURAS TO TRUE
019900     END-READ
020000*
020100     EVALUATE FS-FACTURAS
020200        WHEN '00'
020300        WHEN '10'
020400           CONTINUE
020500        WHEN OTHER
020600           DISPLAY '*ERROR EN LECTURA FACTURAS : ' FS-FACTURAS
020700           SET WS-HAY-FIN-FACTURAS TO TRUE
020800     END-EVALUATE.
020900*
021000 2100-LEER-FACTURA-F. EXIT.
021100*
021200*---- ARMADO DEL NUMERO OCR PARA FAC-NUMERO (BATCH FLOW #1-5) -----
021300 3000-ARMAR-OCR-I.
021400*
021500     MOVE SPACES TO WS-PAYLOAD WS-OCR-RESULTADO
021600*
021700     PERFORM 3100-CONTAR-DIGITOS-BASE-I THRU
021800             3100-CONTAR-DIGITOS-BASE-F
021900     PERFORM 3200-DIGITO-DE-LARGO-I     THRU
022000             3200-DIGITO-DE-LARGO-F
022100     PERFORM 3300-ARMAR-CARGA-UTIL-I    THRU
022200             3300-ARMAR-CARGA-UTIL-F
022300*
022400     MOVE WS-PAYLOAD          TO WS-CS-CADENA-AREA
022500     MOVE WS-LONGITUD-PAYLOAD TO WS-CS-LONGITUD
022600     PERFORM 4000-CHECKSUM-I THRU 4000-CHECKSUM-F
022700*
022800     MOVE WS-PAYLOAD TO WS-OCR-RESULTADO
022900     COMPUTE WS-POS-LONGITUD = WS-LONGITUD-PAYLOAD + 1
023000     MOVE WS-CS-RESULTADO TO WS-OCR-CHAR(WS-POS-LONGITUD).
023100*
023200 3000-ARMAR-OCR-F. EXIT.
023300*
023400*---- CANTIDAD DE DIGITOS SIGNIFICATIVOS DE FAC-NUMERO - TK-0305 --
023500*---- (SIN CONTAR LOS CEROS DE RELLENO A LA IZQUIERDA; SI TODO    *
023600*---- EL NUMERO ES CERO, LA CANTIDAD QUEDA EN UNO) -----------------
023700 3100-CONTAR-DIGITOS-BASE-I.
023800*
023900     MOVE 1 TO WS-CANT-DIGITOS-BASE
024000     MOVE 7 TO WS-POS-PRIMERO
024100     MOVE 1 TO WS-CS-I.
024200*
024300 3110-BUSCAR-PRIMERO.
024400*
024500     IF WS-CS-I > 6 THEN
024600        GO TO 3100-CONTAR-DIGITOS-BASE-F
024700     END-IF
024800*
024900     IF FAC-NUMERO-RDEF(WS-CS-I:1) NOT = '0' THEN
025000        MOVE WS-CS-I TO WS-POS-PRIMERO
025100        COMPUTE WS-CANT-DIGITOS-BASE = 8 - WS-POS-PRIMERO
025200        GO TO 3100-CONTAR-DIGITOS-BASE-F
025300     END-IF
025400*
025500     ADD 1 TO WS-CS-I
025600     GO TO 3110-BUSCAR-PRIMERO.
025700*
025800 3100-CONTAR-DIGITOS-BASE-F. EXIT.
025900*
026000*---- DIGITO DE LARGO = (CANT DIGITOS BASE + 2) MOD 10 ------------
026100 3200-DIGITO-DE-LARGO-I.
026200*
026300     COMPUTE WS-SUMA-TEMP = WS-CANT-DIGITOS-BASE + 2
026400     COMPUTE WS-COCIENTE  = WS-SUMA-TEMP / 10
026500     COMPUTE WS-LONGITUD-DIGITO = WS-SUMA-TEMP - (WS-COCIENTE * 10).
026600*
026700 3200-DIGITO-DE-LARGO-F. EXIT.
026800*
026900*---- CARGA UTIL = BASE (SIN CEROS) SEGUIDA DEL DIGITO DE LARGO ---
027000 3300-ARMAR-CARGA-UTIL-I.
027100*
027200     MOVE FAC-NUMERO-RDEF(WS-POS-PRIMERO:WS-CANT-DIGITOS-BASE)
027300        TO WS-PAYLOAD(1:WS-CANT-DIGITOS-BASE)
027400     COMPUTE WS-POS-LONGITUD = WS-CANT-DIGITOS-BASE + 1
027500     MOVE WS-LONGITUD-DIGITO TO WS-PAYLOAD(WS-POS-LONGITUD:1)
027600     COMPUTE WS-LONGITUD-PAYLOAD = WS-CANT-DIGITOS-BASE + 1.
027700*
027800 3300-ARMAR-CARGA-UTIL-F. EXIT.
027900*
028000*---- getCheckSum - DIGITO DE CONTROL LUHN/MOD-10 -----------------
028100*---- ENTRADA  : WS-CS-CADENA-AREA (IZQ-JUSTIFICADA), WS-CS-      *
028200*----             LONGITUD (CANTIDAD DE DIGITOS SIGNIFICATIVOS).  *
028300*---- SALIDA   : WS-CS-RESULTADO.                                 *
028400*---- EL PESO ALTERNA 2/1 DESDE EL DIGITO MAS A LA DERECHA; SI EL *
028500*---- PRODUCTO SUPERA 9 SE LE RESTA 9 (EQUIVALE A SUMAR SUS       *
028600*---- PROPIOS DIGITOS, PLEGADO CLASICO DE LUHN).                  *
028700 4000-CHECKSUM-I.
028800*
028900     MOVE ZERO TO WS-CS-SUMA
029000     MOVE 1 TO WS-CS-I.
029100*
029200 4010-SUMAR-UN-DIGITO.
029300*
029400     IF WS-CS-I > WS-CS-LONGITUD THEN
029500        GO TO 4000-CHECKSUM-F
029600     END-IF
029700*
029800     COMPUTE WS-CS-POS-DER = WS-CS-LONGITUD - WS-CS-I + 1
029900     COMPUTE WS-COCIENTE = WS-CS-POS-DER / 2
030000     COMPUTE WS-RESTO = WS-CS-POS-DER - (WS-COCIENTE * 2)
030100     IF WS-RESTO NOT = 0 THEN
030200        MOVE 2 TO WS-CS-PESO
030300     ELSE
030400        MOVE 1 TO WS-CS-PESO
030500     END-IF
030600*
030700     MOVE WS-CS-CADENA-CHAR(WS-CS-I) TO WS-CS-DIGITO
030800     COMPUTE WS-CS-PRODUCTO = WS-CS-DIGITO * WS-CS-PESO
030900     IF WS-CS-PRODUCTO > 9 THEN
031000        COMPUTE WS-CS-PRODUCTO = WS-CS-PRODUCTO - 9
031100     END-IF
031200     ADD WS-CS-PRODUCTO TO WS-CS-SUMA
031300*
031400     ADD 1 TO WS-CS-I
031500     GO TO 4010-SUMAR-UN-DIGITO.
031600*
031700 4000-CHECKSUM-F.
031800*
031900     COMPUTE WS-COCIENTE = WS-CS-SUMA / 10
032000     COMPUTE WS-RESTO = WS-CS-SUMA - (WS-COCIENTE * 10)
032100     COMPUTE WS-CS-RESULTADO = 10 - WS-RESTO
032200     IF WS-CS-RESULTADO = 10 THEN
032300        MOVE 0 TO WS-CS-RESULTADO
032400     END-IF
032500     EXIT.
032600*
032700*---- AUTOTEST DE getCheckSum CONTRA VECTORES CONOCIDOS - TK-0511 -
032800 4500-AUTOTEST-CHECKSUM-I.
032900*
033000     MOVE SPACES TO WS-CS-CADENA-AREA
033100     MOVE WS-PRUEBA-1 TO WS-CS-CADENA-AREA(1:3)
033200     MOVE 3 TO WS-CS-LONGITUD
033300     PERFORM 4000-CHECKSUM-I THRU 4000-CHECKSUM-F
033400     IF WS-CS-RESULTADO NOT = 0 THEN
033500        DISPLAY '*AUTOTEST FALLIDO: getCheckSum(123) = '
033600                WS-CS-RESULTADO
033700        SET WS-AUTOTEST-FALLO TO TRUE
033800     END-IF
033900*
034000     MOVE SPACES TO WS-CS-CADENA-AREA
034100     MOVE WS-PRUEBA-2 TO WS-CS-CADENA-AREA(1:1)
034200     MOVE 1 TO WS-CS-LONGITUD
034300     PERFORM 4000-CHECKSUM-I THRU 4000-CHECKSUM-F
034400     IF WS-CS-RESULTADO NOT = 9 THEN
034500        DISPLAY '*AUTOTEST FALLIDO: getCheckSum(5) = '
034600                WS-CS-RESULTADO
034700        SET WS-AUTOTEST-FALLO TO TRUE
034800     END-IF
034900*
035000     MOVE SPACES TO WS-CS-CADENA-AREA
035100     MOVE WS-PRUEBA-3 TO WS-CS-CADENA-AREA(1:10)
035200     MOVE 10 TO WS-CS-LONGITUD
035300     PERFORM 4000-CHECKSUM-I THRU 4000-CHECKSUM-F
035400     IF WS-CS-RESULTADO NOT = 3 THEN
035500        DISPLAY '*AUTOTEST FALLIDO: getCheckSum(7992739871) = '
035600                WS-CS-RESULTADO
035700        SET WS-AUTOTEST-FALLO TO TRUE
035800     END-IF.
035900*
036000 4500-AUTOTEST-CHECKSUM-F. EXIT.
036100*
036200*---- AUTOTEST DEL OCR COMPLETO PARA LA FACTURA 65536 - TK-0511 ---
036300 4600-AUTOTEST-OCR-I.
036400*
036500     MOVE WS-PRUEBA-FACTURA-RDEF TO FAC-NUMERO-RDEF
036600     PERFORM 3000-ARMAR-OCR-I THRU 3000-ARMAR-OCR-F
036700     IF WS-OCR-RESULTADO(1:7) NOT = WS-OCR-ESPERADO THEN
036800        DISPLAY '*AUTOTEST FALLIDO: OCR(65536) = '
036900                WS-OCR-RESULTADO(1:7)
037000        SET WS-AUTOTEST-FALLO TO TRUE
037100     END-IF
037200     MOVE ZEROS TO FAC-NUMERO.
037300*
037400 4600-AUTOTEST-OCR-F. EXIT.
037500*
037600*---- CIERRE Y TOTALES -------------------------------------------
037700 9999-FINAL-I.
037800*
037900     IF WS-FACTURAS-ESTA-ABIERTA THEN
038000        CLOSE FACTURAS
038100     END-IF
038200     DISPLAY 'PGMOCRNR - FACTURAS LEIDAS     : ' WS-CANT-LEIDAS
038300     DISPLAY 'PGMOCRNR - FACTURAS REGRABADAS : ' WS-CANT-GRABADAS.
038400*
038500 9999-FINAL-F. EXIT.
