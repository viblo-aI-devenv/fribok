000100************************************************************
000200*    FACTURA                                               *
000300************************************************************
000400*         LAYOUT FACTURA DE VENTA A CLIENTE                *
000500*         LARGO REGISTRO = 100 BYTES                       *
000600************************************************************
000700*    1995-06-20  RSV  TK-0201  ALTA DEL LAYOUT ORIGINAL.
000800*    1997-03-11  RSV  TK-0288  SE AGREGA FAC-OCR-NUMERO PARA
000900*                              EL BOLETIN DE PAGO/GIRO.
001000*    1999-01-08  HLM  TK-0391  REVISION Y2K - FAC-FECHA Y
001100*                              FAC-FECHA-VTO YA SON CCYYMMDD
001200*                              DE 8 DIGITOS, SIN IMPACTO.
001300*    2001-10-02  HLM  TK-0455  SE AGREGA EL TOTAL DE RENGLONES
001400*                              (FAC-TOTAL-RENG) PRECALCULADO,
001500*                              CON SU INDICADOR DE PRESENCIA,
001600*                              PARA USO DEL APAREAMIENTO DE
001700*                              NOTAS DE CREDITO.
001800*------------------------------------------------------------
001900 01  FAC-REGISTRO.
002000     03  FAC-NUMERO          PIC 9(07)        VALUE ZEROS.
002100*        NUMERO DE FACTURA, BASE DE LOS DIGITOS DEL OCR.
002200     03  FAC-CLI-NRO         PIC 9(06)        VALUE ZEROS.
002300     03  FAC-FECHA           PIC 9(08)        VALUE ZEROS.
002400*        FECHA DE FACTURACION, CCYYMMDD.
002500     03  FAC-FECHA-VTO       PIC 9(08)        VALUE ZEROS.
002600*        FECHA DE VENCIMIENTO, CCYYMMDD.
002700     03  FAC-COT-MONEDA      PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002800*        COTIZACION A LA MONEDA BASE.
002900     03  FAC-DESCUENTO       PIC S9(03)V99 COMP-3 VALUE ZEROS.
003000*        DESCUENTO DE CABECERA, PORCENTAJE O IMPORTE.
003100     03  FAC-EXENTA          PIC 9(01)        VALUE ZEROS.
003200         88  FAC-ES-EXENTA                   VALUE 1.
003300         88  FAC-NO-ES-EXENTA                VALUE 0.
003400*        1 = FACTURA EXENTA DE IVA.
003500     03  FAC-CANT-AVISOS     PIC 9(02)        VALUE ZEROS.
003600*        CANTIDAD DE AVISOS DE MORA ENVIADOS.
003700     03  FAC-INTER-FACT      PIC 9(01)        VALUE ZEROS.  TK0455
003800         88  FAC-INTERES-YA-FACTURADO         VALUE 1.
003900         88  FAC-INTERES-NO-FACTURADO         VALUE 0.
004000     03  FAC-OCR-NUMERO      PIC X(15)        VALUE SPACES.  TK0288
004100*        NUMERO OCR PRECALCULADO/SOBREESCRITO (OPCIONAL).
004200     03  FAC-TOTAL-RENG      PIC S9(09)V99 COMP-3 VALUE ZEROS.
004300     03  FAC-TOTAL-RENG-IND  PIC X            VALUE 'N'.  TK0455
004400         88  FAC-TOTAL-RENG-PRESENTE          VALUE 'S'.
004500         88  FAC-TOTAL-RENG-AUSENTE           VALUE 'N'.
004600*        SUMA DE LOS RENGLONES FACTURADOS; AUSENTE SI NO SE
004700*        PUDO CALCULAR (USADO POR EL APAREAMIENTO DE NOTAS
004800*        DE CREDITO).
004900     03  FAC-NUMERO-RDEF REDEFINES FAC-NUMERO PIC X(07).
005000*        VISTA ALFANUMERICA, PARA DETECTAR HIGH-VALUES.
005100     03  FILLER              PIC X(20)        VALUE SPACES.
