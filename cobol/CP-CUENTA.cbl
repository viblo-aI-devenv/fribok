000100************************************************************
000200*    CUENTA                                                *
000300************************************************************
000400*         LAYOUT CUENTA CONTABLE (PLAN DE CUENTAS)          *
000500*         LARGO REGISTRO = 40 BYTES                         *
000600************************************************************
000700*    1993-04-12  RSV  TK-0118  ALTA DEL LAYOUT ORIGINAL.
000800*    1996-11-04  RSV  TK-0247  SE AGREGA CTA-COD-SRU PARA EL
000900*                              INK2/SRU.
001000*    1999-01-08  HLM  TK-0390  REVISION Y2K - SIN IMPACTO, NO
001100*                              HAY CAMPOS DE FECHA EN ESTE
001200*                              LAYOUT.
001300*    2003-09-22  HLM  TK-0512  CTA-NUMERO < 1 SE TRATA COMO
001400*                              "SIN CUENTA" EN TODOS LOS
001500*                              FILTROS DE PERIODO.
001600*------------------------------------------------------------
001700 01  CTA-REGISTRO.
001800     03  CTA-NUMERO          PIC 9(04)    VALUE ZEROS.  TK0512
001900*        NUMERO DE CUENTA DEL PLAN DE CUENTAS (BAS SUECO,
002000*        1000-9999). MENOR A 1 (AUSENTE O CERO) = SIN CUENTA. TK0512
002100     03  CTA-COD-IVA         PIC X(04)    VALUE SPACES.
002200*        CODIGO DE IVA ASOCIADO A LA CUENTA (EJ '25','12','6').
002300     03  CTA-COD-SRU         PIC X(04)    VALUE SPACES.  TK0247
002400*        CODIGO SRU PARA LA DECLARACION SRU/INK2.
002500     03  CTA-NUMERO-RDEF REDEFINES CTA-NUMERO PIC X(04).
002600*        VISTA ALFANUMERICA DE CTA-NUMERO, PARA COMPARAR CONTRA
002700*        HIGH-VALUES AL DETECTAR FIN DE TABLA EN LOS BARRIDOS.
002800     03  FILLER              PIC X(28)    VALUE SPACES.
