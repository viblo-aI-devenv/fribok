000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMVOURN.
000300 AUTHOR.        R SALVATIERRA VEGA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1994-02-09.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMVOURN  -  NORMALIZACION DEBITO/CREDITO DE UNA LINEA    *
001200*    ===================================================       *
001300*                                                              *
001400*    - LEE LAS LINEAS DE ASIENTO (LIN-REGISTRO, VOUROW.CPY).   *
001500*    - PARA CADA LINEA CALCULA EL IMPORTE CON SIGNO VISTO COMO *
001600*      "DEBITO MENOS CREDITO" Y COMO "CREDITO MENOS DEBITO"    *
001700*      (SON OPUESTOS ENTRE SI).                                *
001800*    - VUELVE A PARTIR ESE IMPORTE CON SIGNO EN DEBITO/CREDITO *
001900*      (RUTINA INVERSA), COMO PRUEBA DE REDONDEO DE LA LINEA,  *
002000*      Y VERIFICA QUE COINCIDA CON LA LINEA ORIGINAL.          *
002100*                                                              *
002200****************************************************************
002300*    REGISTRO DE CAMBIOS
002400*    -------------------
002500*    1994-02-09  RSV  TK-0145  ALTA DEL PROGRAMA.
002600*    1994-02-09  RSV  TK-0145  EL IMPORTE AUSENTE SE TRATA COMO
002700*                              CERO AL CALCULAR EL IMPORTE CON
002800*                              SIGNO (NO ES UN ERROR DE LINEA).
002900*    1995-07-21  RSV  TK-0178  SE AGREGA LA RUTINA INVERSA
003000*                              (FIJAR-DEBITO-MENOS-CREDITO /
003100*                              FIJAR-CREDITO-MENOS-DEBITO) COMO
003200*                              PRUEBA DE REDONDEO LINEA A LINEA.
003300*    1999-02-17  HLM  TK-0398  REVISION Y2K: SIN CAMPOS DE FECHA
003400*                              EN ESTE LAYOUT. SIN IMPACTO.
003500*    2001-11-14  HLM  TK-0460  UN IMPORTE CERO AL FIJAR SIEMPRE
003600*                              CAE EN LA RAMA "<= 0" (VA A
003700*                              CREDITO EN LA FIJACION POR DEBITO,
003800*                              Y A DEBITO EN LA FIJACION POR
003900*                              CREDITO); SE ACLARA EN COMENTARIO
004000*                              PORQUE UN PROGRAMADOR NUEVO LO
004100*                              DIO POR SENTADO AL REVES.
004200*------------------------------------------------------------
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT LINEAS   ASSIGN DDLINEAS
005200     FILE STATUS IS FS-LINEAS.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  LINEAS
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 01  REG-LINEA           PIC X(80).
006100*
006200 WORKING-STORAGE SECTION.
006300*=======================*
006400*----------- STATUS ARCHIVO -------------------------------------
006500 77  FS-LINEAS                PIC XX       VALUE SPACES.
006600     88  FS-LINEAS-FIN                     VALUE '10'.
006700*
006800*----------- COPYS ----------------------------------------------
006900     COPY CP-VOUROW.
007000*
007100*----------- IMPORTE CON SIGNO -----------------------------------
007200 77  WS-DEBITO-MENOS-CREDITO  PIC S9(09)V99 COMP-3 VALUE ZEROS.
007300 77  WS-CREDITO-MENOS-DEBITO  PIC S9(09)V99 COMP-3 VALUE ZEROS.
007400*
007500*----------- LINEA DE TRABAJO PARA LA PRUEBA DE REDONDEO --------
007600 01  LIN-PRUEBA.
007700     03  PRU-DEBITO          PIC S9(09)V99 COMP-3 VALUE ZEROS.
007800     03  PRU-DEBITO-IND      PIC X            VALUE 'N'.
007900         88  PRU-DEBITO-PRESENTE              VALUE 'S'.
008000         88  PRU-DEBITO-AUSENTE               VALUE 'N'.
008100     03  PRU-CREDITO         PIC S9(09)V99 COMP-3 VALUE ZEROS.
008200     03  PRU-CREDITO-IND     PIC X            VALUE 'N'.
008300         88  PRU-CREDITO-PRESENTE              VALUE 'S'.
008400         88  PRU-CREDITO-AUSENTE               VALUE 'N'.
008500     03  PRU-DEBITO-RDEF REDEFINES PRU-DEBITO
008600                         PIC S9(07)V9(04) COMP-3.
008700*        VISTA ALTERNATIVA CON 4 DECIMALES, USADA SOLO POR EL
008800*        JUEGO DE PRUEBAS DE COTIZACION DE OTROS PROGRAMAS DE LA
008900*        SUITE QUE COMPARTEN ESTE COPY DE TRABAJO; NO SE USA EN
009000*        ESTE PROGRAMA.
009050     03  PRU-CREDITO-RDEF REDEFINES PRU-CREDITO
009060                          PIC S9(07)V9(04) COMP-3.
009070*        VISTA ALTERNATIVA CON 4 DECIMALES, POR SIMETRIA CON
009080*        PRU-DEBITO-RDEF.
009090     03  FILLER              PIC X(02)        VALUE SPACES.
009100*
009200*----------- CONTADORES (TODOS COMP) -----------------------------
009210 01  WS-RESUMEN.
009220     03  WS-CANT-LEIDAS       PIC S9(04) COMP VALUE ZERO.
009230     03  WS-CANT-OK           PIC S9(04) COMP VALUE ZERO.
009240     03  WS-CANT-DISCREPA     PIC S9(04) COMP VALUE ZERO.
009245     03  FILLER               PIC X(02)       VALUE SPACES.
009250 01  WS-RESUMEN-RDEF REDEFINES WS-RESUMEN PIC X(08).
009260*        VISTA DE VOLCADO, USADA SOLO SI HACE FALTA DIAGNOSTICAR
009270*        UN ABEND (DISPLAY DE LOS BYTES CRUDOS DEL RESUMEN).
009600*
009700*----------- IMPRESION -------------------------------------------
009800 77  WS-CANT-PRINT            PIC ZZZ9.
009900 77  WS-IMPORTE-PRINT         PIC -ZZZ.ZZZ.ZZ9,99.
010000 77  WS-CTA-PRINT             PIC ZZZ9.
010100*
010200 PROCEDURE DIVISION.
010300*
010400 MAIN-PROGRAM-I.
010500*
010600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
010700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
010800                                 UNTIL FS-LINEAS-FIN
010900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011000*
011100 MAIN-PROGRAM-F. GOBACK.
011200*
011300*----------------------------------------------------------------
011400 1000-INICIO-I.
011500*
011600     OPEN INPUT LINEAS
011700     IF FS-LINEAS IS NOT EQUAL '00' THEN
011800        DISPLAY '* ERROR EN OPEN LINEAS = ' FS-LINEAS
011900        MOVE 9999 TO RETURN-CODE
012000        SET FS-LINEAS-FIN TO TRUE
012100     ELSE
012200        PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F
012300     END-IF.
012400*
012500 1000-INICIO-F. EXIT.
012600*
012700*----------------------------------------------------------------
012800 2000-PROCESO-I.
012900*
013000     PERFORM 3000-DEBITO-MENOS-CREDITO-I
013100        THRU 3000-DEBITO-MENOS-CREDITO-F
013200     PERFORM 3100-CREDITO-MENOS-DEBITO-I
013300        THRU 3100-CREDITO-MENOS-DEBITO-F
013400     PERFORM 3200-FIJAR-DEBITO-MENOS-CREDITO-I
013500        THRU 3200-FIJAR-DEBITO-MENOS-CREDITO-F
013600     PERFORM 4000-VERIFICAR-REDONDEO-I
013700        THRU 4000-VERIFICAR-REDONDEO-F
013800     PERFORM 2100-LEER-LINEA-I THRU 2100-LEER-LINEA-F.
013900*
014000 2000-PROCESO-F. EXIT.
014100*
014200*---- FILES -> VOUCHER-ROWS (BATCH FLOW) -------------------------
014300 2100-LEER-LINEA-I.
014400*
014500     READ LINEAS INTO LIN-REGISTRO
014600*
014700     EVALUATE FS-LINEAS
014800        WHEN '00'
014900           ADD 1 TO WS-CANT-LEIDAS
015000        WHEN '10'
015100           CONTINUE
015200        WHEN OTHER
015300           DISPLAY '*ERROR EN LECTURA LINEAS : ' FS-LINEAS
015400           MOVE 9999 TO RETURN-CODE
015500           SET FS-LINEAS-FIN TO TRUE
015600     END-EVALUATE.
015700*
015800 2100-LEER-LINEA-F. EXIT.
015900*
016000*---- getDebetMinusCredit (BATCH FLOW #1) ------------------------
016100*---- UN IMPORTE AUSENTE (IND = 'N') SE TRATA COMO CERO. --------
016200 3000-DEBITO-MENOS-CREDITO-I.
016300*
016400     MOVE ZEROS TO WS-DEBITO-MENOS-CREDITO
016500*
016600     IF LIN-DEBITO-PRESENTE THEN
016700        ADD LIN-DEBITO TO WS-DEBITO-MENOS-CREDITO
016800     END-IF
016900*
017000     IF LIN-CREDITO-PRESENTE THEN
017100        SUBTRACT LIN-CREDITO FROM WS-DEBITO-MENOS-CREDITO
017200     END-IF.
017300*
017400 3000-DEBITO-MENOS-CREDITO-F. EXIT.
017500*
017600*---- getCreditMinusDebet (BATCH FLOW #2) - es la negacion ------
017700 3100-CREDITO-MENOS-DEBITO-I.
017800*
017900     COMPUTE WS-CREDITO-MENOS-DEBITO =
018000             ZERO - WS-DEBITO-MENOS-CREDITO.
018100*
018200 3100-CREDITO-MENOS-DEBITO-F. EXIT.
018300*
018400*---- setDebetMinusCredit (BATCH FLOW #3, REGLA "SIGN CONVENTION")
018500*---- AMOUNT > 0 -> DEBITO = AMOUNT, CREDITO AUSENTE.           *
018600*---- AMOUNT <= 0 -> CREDITO = -AMOUNT, DEBITO AUSENTE (TK0460).*
018700 3200-FIJAR-DEBITO-MENOS-CREDITO-I.
018800*
018900     MOVE ZEROS TO PRU-DEBITO
019000     MOVE ZEROS TO PRU-CREDITO
019100     MOVE 'N'   TO PRU-DEBITO-IND
019200     MOVE 'N'   TO PRU-CREDITO-IND
019300*
019400     IF WS-DEBITO-MENOS-CREDITO > ZERO THEN
019500        MOVE WS-DEBITO-MENOS-CREDITO TO PRU-DEBITO
019600        MOVE 'S' TO PRU-DEBITO-IND
019700        MOVE 'N' TO PRU-CREDITO-IND
019800     ELSE
019900        COMPUTE PRU-CREDITO = ZERO - WS-DEBITO-MENOS-CREDITO
020000        MOVE 'S' TO PRU-CREDITO-IND
020100        MOVE 'N' TO PRU-DEBITO-IND
020200     END-IF.
020300*
020400 3200-FIJAR-DEBITO-MENOS-CREDITO-F. EXIT.
020500*
020600*---- setCreditMinusDebet (BATCH FLOW #4) - ESPEJO DE 3200 ------
020700*---- NO SE EJECUTA SOBRE LA MISMA LINEA EN ESTE PROGRAMA; SE    *
020800*---- DEJA COMO RUTINA INDEPENDIENTE PARA USO DE OTROS PROGRAMAS*
020900*---- DE LA SUITE QUE FIJAN POR EL LADO DEL CREDITO.             *
021000 3300-FIJAR-CREDITO-MENOS-DEBITO-I.
021100*
021200     IF WS-CREDITO-MENOS-DEBITO > ZERO THEN
021300        COMPUTE PRU-CREDITO = WS-CREDITO-MENOS-DEBITO
021400        MOVE 'S' TO PRU-CREDITO-IND
021500        MOVE 'N' TO PRU-DEBITO-IND
021600     ELSE
021700        COMPUTE PRU-DEBITO = ZERO - WS-CREDITO-MENOS-DEBITO
021800        MOVE 'S' TO PRU-DEBITO-IND
021900        MOVE 'N' TO PRU-CREDITO-IND
022000     END-IF.
022100*
022200 3300-FIJAR-CREDITO-MENOS-DEBITO-F. EXIT.
022300*
022400*---- PRUEBA DE REDONDEO: LO FIJADO EN 3200 DEBE COINCIDIR CON   *
022500*---- LA LINEA ORIGINAL LIN-REGISTRO. ----------------------------
022600 4000-VERIFICAR-REDONDEO-I.
022700*
022800     IF PRU-DEBITO-IND  = LIN-DEBITO-IND  AND
022900        PRU-CREDITO-IND = LIN-CREDITO-IND AND
023000        PRU-DEBITO       = LIN-DEBITO      AND
023100        PRU-CREDITO      = LIN-CREDITO     THEN
023200        ADD 1 TO WS-CANT-OK
023300     ELSE
023400        ADD 1 TO WS-CANT-DISCREPA
023500        MOVE LIN-CTA-NRO TO WS-CTA-PRINT
023600        DISPLAY '*ATENCION - LINEA NO REDONDEA, CUENTA: '
023700                WS-CTA-PRINT
023800     END-IF.
023900*
024000 4000-VERIFICAR-REDONDEO-F. EXIT.
024100*
024200*----------------------------------------------------------------
024300 9999-FINAL-I.
024400*
024500     DISPLAY ' '
024600     DISPLAY '=============================================='
024700     DISPLAY 'PGMVOURN - NORMALIZACION DEBITO/CREDITO'
024800     MOVE WS-CANT-LEIDAS     TO WS-CANT-PRINT
024900     DISPLAY 'LINEAS LEIDAS              : ' WS-CANT-PRINT
025000     MOVE WS-CANT-OK         TO WS-CANT-PRINT
025100     DISPLAY 'LINEAS QUE REDONDEAN OK    : ' WS-CANT-PRINT
025200     MOVE WS-CANT-DISCREPA   TO WS-CANT-PRINT
025300     DISPLAY 'LINEAS CON DISCREPANCIA    : ' WS-CANT-PRINT
025400*
025500     CLOSE LINEAS
025600     IF FS-LINEAS IS NOT EQUAL '00' THEN
025700        DISPLAY '* ERROR EN CLOSE LINEAS = ' FS-LINEAS
025800        MOVE 9999 TO RETURN-CODE
025900     END-IF.
026000*
026100 9999-FINAL-F. EXIT.
