000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCRNOT.
000300 AUTHOR.        R SALVATIERRA VEGA.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - CONTADURIA.
000500 DATE-WRITTEN.  1995-11-15.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - CONTADURIA GENERAL.
000800*
000900****************************************************************
001000*                                                              *
001100*    PGMCRNOT  -  APAREO DE NOTAS DE CREDITO CONTRA FACTURA    *
001200*    =======================================================  *
001300*                                                              *
001400*    - CARGA EN TABLA LA FACTURA RECIBIDA POR PARAMETRO Y EL   *
001500*      ARCHIVO COMPLETO DE NOTAS DE CREDITO (NOTCRED).         *
001600*    - DETERMINA SI UNA NOTA DE CREDITO REVIERTE LA FACTURA    *
001700*      (NCR-FACT-NRO = NUMERO DE FACTURA).                     *
001800*    - SUMA EL IMPORTE DE RENGLONES DE LAS NOTAS QUE REVIERTEN *
001900*      LA FACTURA, CON Y SIN FECHA DE CORTE (LLAMANDO A        *
002000*      PGMFECHA PARA EL PISO/TECHO DEL CORTE).                 *
002100*    - ARMA EL MAPA FACTURA-REVERTIDA -> TOTAL NOTAS, CON Y     *
002300*      SIN CORTE, Y EL MAPA CLIENTE -> NOTAS DE CREDITO.        *
002400*                                                              *
002500****************************************************************
002600*    REGISTRO DE CAMBIOS
002700*    -------------------
002800*    1995-11-15  RSV  TK-0231  ALTA DEL PROGRAMA: ES-NOTA-DE Y
002900*                              SUMA-POR-FACTURA SIN CORTE.
003000*    1996-04-02  RSV  TK-0245  SE AGREGA EL CORTE DE FECHA
003100*                              (SUMA-POR-FACTURA-CORTE), QUE
003200*                              LLAMA A PGMFECHA PARA EL PISO DE
003300*                              LA FECHA DE LA NOTA Y EL TECHO
003400*                              DE LA FECHA DE CORTE.
003500*    1997-06-10  RSV  TK-0355  SE AGREGAN LOS MAPAS AGRUPADOS
003600*                              SUMAS-TODAS-FACTURAS, CON Y SIN
003700*                              CORTE (GETSUMSFORINVOICES).
003800*    1999-01-08  HLM  TK-0396  REVISION Y2K: LAS FECHAS YA SE
003900*                              RECIBEN EN FORMATO CCYYMMDD; EL
004000*                              CALCULO DE PISO/TECHO QUEDA
004100*                              DELEGADO A PGMFECHA. SIN IMPACTO.
004200*    2001-10-05  HLM  TK-0461  SE AGREGA EL AGRUPAMIENTO POR
004300*                              CLIENTE (NOTAS-POR-CLIENTE Y
004400*                              NOTAS-POR-CLIENTES), USANDO EL
004500*                              INDICADOR NCR-CLI-NRO-IND
004600*                              INCORPORADO EN TK-0455 DE
004700*                              FACTNC.CPY.
004800*    2003-09-25  HLM  TK-0513  SE EXCLUYEN DEL AGRUPAMIENTO LAS
004900*                              NOTAS SIN NUMERO DE FACTURA O SIN
005000*                              IMPORTE DE RENGLONES CALCULADO
005100*                              (INDICADORES AUSENTES), PARA NO
005200*                              ENSUCIAR LOS TOTALES DE CONTROL.
005300*------------------------------------------------------------
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT FACTURAS ASSIGN DDFACTUR
006300     FILE STATUS IS FS-FACTURAS.
006400*
006500     SELECT NOTCRED  ASSIGN DDNOTCRE
006600     FILE STATUS IS FS-NOTCRED.
006700*
006800     SELECT PARM     ASSIGN DDPARAM
006900     FILE STATUS IS FS-PARM.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  FACTURAS.
007500     COPY CP-FACTURA.
007600*
007700 FD  NOTCRED.
007800     COPY CP-FACTNC.
007900*
008000 FD  PARM
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-PARM            PIC X(80).
008400*
008500 WORKING-STORAGE SECTION.
008600*=======================*
008700*----------- STATUS ARCHIVOS -------------------------------------
008800 77  FS-FACTURAS              PIC XX      VALUE SPACES.
008900 77  FS-NOTCRED               PIC XX      VALUE SPACES.
009000 77  FS-PARM                  PIC XX      VALUE SPACES.
009100*
009200 77  WS-FACTURAS-ABIERTA      PIC X       VALUE 'N'.
009300     88  WS-FACTURAS-ESTA-ABIERTA        VALUE 'S'.
009400 77  WS-NOTCRED-ABIERTA       PIC X       VALUE 'N'.
009500     88  WS-NOTCRED-ESTA-ABIERTA         VALUE 'S'.
009600*
009700*----------- REGISTRO DE PARAMETRO (UNA SOLA LINEA) --------------
009800 01  WS-REG-PARM.
009900     03  PARM-FACTURA        PIC 9(07)   VALUE ZEROS.
010000     03  PARM-CLIENTE        PIC 9(06)   VALUE ZEROS.
010100     03  PARM-FECHA-CORTE    PIC 9(08)   VALUE ZEROS.
010200     03  FILLER              PIC X(59)   VALUE SPACES.
010300 01  PARM-FECHA-CORTE-RDEF REDEFINES PARM-FECHA-CORTE PIC X(08).
010400*        VISTA ALFANUMERICA, PARA EL ECO DEL PARAMETRO EN EL
010500*        LISTADO DE CONTROL.
010600*
010700*----------- TABLA DE FACTURAS (SOLO SE USA PARA VALIDAR QUE LA -
010800*----------- FACTURA RECIBIDA POR PARAMETRO EXISTE) --------------
010900 77  WS-MAX-FACTURAS          PIC S9(04) COMP VALUE +500.
011000 77  WS-CANT-FACTURAS         PIC S9(04) COMP VALUE ZERO.
011100 01  TABLA-FACTURAS.
011200     03  TAB-FAC OCCURS 500 TIMES
011300                 INDEXED BY IX-FAC.
011400         05  TAB-FAC-NUMERO   PIC 9(07).
011500         05  FILLER           PIC X(02).
011600*
011700*----------- TABLA DE NOTAS DE CREDITO ---------------------------
011800 77  WS-MAX-NOTCRED           PIC S9(04) COMP VALUE +500.
011900 77  WS-CANT-NOTCRED          PIC S9(04) COMP VALUE ZERO.
012000 01  TABLA-NOTCRED.
012100     03  TAB-NCR OCCURS 500 TIMES
012200                 INDEXED BY IX-NCR IX-J.
012300         05  TAB-NCR-NUMERO        PIC 9(07).
012400         05  TAB-NCR-FACT-NRO      PIC 9(07).
012500         05  TAB-NCR-FACT-NRO-IND  PIC X.
012600         05  TAB-NCR-CLI-NRO       PIC 9(06).
012700         05  TAB-NCR-CLI-NRO-IND   PIC X.
012800         05  TAB-NCR-FECHA         PIC 9(08).
012900         05  TAB-NCR-TOT-RENG      PIC S9(09)V99 COMP-3.
013000         05  TAB-NCR-TOT-RENG-IND  PIC X.
013100         05  FILLER                PIC X(02).
013200*
013300*----------- FACTURA EN PROCESO -----------------------------------
013400 77  WS-FACTURA-ACTUAL        PIC 9(07)    VALUE ZEROS.
013500 77  WS-FACTURA-ENCONTRADA    PIC X        VALUE 'N'.
013600     88  WS-FACTURA-SI-ENCONTRADA        VALUE 'S'.
013700     88  WS-FACTURA-NO-ENCONTRADA        VALUE 'N'.
013800*
013900*----------- CONDICIONES DE PASO (isCrediting / corte) -----------
014000 77  WS-STATUS-ES-NOTA        PIC X        VALUE 'N'.
014100     88  WS-ES-NOTA-DE-SI                 VALUE 'S'.
014200     88  WS-ES-NOTA-DE-NO                  VALUE 'N'.
014300 77  WS-STATUS-EN-CORTE       PIC X        VALUE 'N'.
014400     88  WS-EN-CORTE-SI                    VALUE 'S'.
014500     88  WS-EN-CORTE-NO                     VALUE 'N'.
014600 77  WS-STATUS-YA-CONTADA     PIC X        VALUE 'N'.
014700     88  WS-YA-CONTADA-SI                   VALUE 'S'.
014800     88  WS-YA-CONTADA-NO                    VALUE 'N'.
014900*
015000*----------- RESULTADOS - getSumForInvoice con/sin corte ---------
015100 77  WS-SUMA-FACTURA          PIC S9(09)V99 COMP-3 VALUE ZEROS.
015200 77  WS-SUMA-FACTURA-CORTE    PIC S9(09)V99 COMP-3 VALUE ZEROS.
015300*
015400*----------- RESULTADOS - getCreditInvoicesForInvoice ------------
015500 77  WS-CANT-NOTAS-FACTURA    PIC S9(04) COMP VALUE ZERO.
015600*
015700*----------- RESULTADOS - getSumsForInvoices, con/sin corte ------
015800 77  WS-SUMA-TODAS-FACTURAS       PIC S9(11)V99 COMP-3 VALUE ZEROS.
015900 77  WS-CANT-GRUPOS-FACTURAS      PIC S9(04) COMP VALUE ZERO.
016000 77  WS-SUMA-TODAS-FACTURAS-COR   PIC S9(11)V99 COMP-3 VALUE ZEROS.
016100 77  WS-CANT-GRUPOS-FACTURAS-COR  PIC S9(04) COMP VALUE ZERO.
016200*
016300*----------- RESULTADOS - getCreditInvoicesForCustomer(s) -------
016400 77  WS-CANT-NOTAS-CLIENTE    PIC S9(04) COMP VALUE ZERO.
016500 77  WS-SUMA-NOTAS-CLIENTE    PIC S9(09)V99 COMP-3 VALUE ZEROS.
016600 77  WS-CANT-CLIENTES-DIST    PIC S9(04) COMP VALUE ZERO.
016700*
016800*----------- AREA DE COMUNICACION CON PGMFECHA (CALL) ------------
016900 01  WS-AREA-FECHA.
017000     03  WS-LK-FUNCION       PIC 9(02).
017100     03  WS-LK-FECHA-1       PIC 9(08).
017200     03  WS-LK-FECHA-2       PIC 9(08).
017300     03  WS-LK-CANT-MESES    PIC S9(04).
017400     03  WS-LK-FECHA-SALIDA  PIC 9(08).
017500     03  WS-LK-HORA-SALIDA   PIC 9(06).
017600     03  WS-LK-DIAS-SALIDA   PIC S9(08).
017700     03  WS-LK-MESES-SALIDA  PIC S9(04).
017800     03  WS-LK-RC            PIC 9(02).
017900     03  FILLER              PIC X(10).
018000 01  WS-AREA-FECHA-RDEF REDEFINES WS-AREA-FECHA PIC X(60).
018100*        VISTA DE VOLCADO, USADA SOLO SI HACE FALTA DIAGNOSTICAR
018200*        UNA RESPUESTA INESPERADA DE PGMFECHA.
018300*
018400*----------- INSTANTES COMPARABLES (FECHA*1000000 + HORA) -------
018500 77  WS-INSTANTE-NOTA         PIC S9(14) COMP VALUE ZERO.
018600 77  WS-INSTANTE-CORTE        PIC S9(14) COMP VALUE ZERO.
018700*
018800*----------- RESUMEN DE CARGA (CON VISTA DE VOLCADO) -------------
018900 01  WS-RESUMEN.
019000     03  WS-RESUMEN-FACTURAS      PIC 9(05) COMP VALUE ZERO.
019100     03  WS-RESUMEN-NOTCRED       PIC 9(05) COMP VALUE ZERO.
019200     03  FILLER                   PIC X(06) VALUE SPACES.
019300 01  WS-RESUMEN-RDEF REDEFINES WS-RESUMEN PIC X(16).
019400*
019500*----------- IMPRESION -------------------------------------------
019600 77  WS-FACTURA-PRINT         PIC ZZZZZZ9.
019700 77  WS-CLIENTE-PRINT         PIC ZZZZZ9.
019800 77  WS-CANT-PRINT            PIC ZZZ9.
019900 77  WS-IMPORTE-PRINT         PIC -ZZZ.ZZZ.ZZ9,99.
020000 77  WS-IMPORTE-PRINT-11      PIC -ZZ.ZZZ.ZZZ.ZZ9,99.
020100*
020200************************************************************
020300 PROCEDURE DIVISION.
020400*
020500 MAIN-PROGRAM-I.
020600*
020700     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
020800     IF WS-FACTURAS-ESTA-ABIERTA AND WS-NOTCRED-ESTA-ABIERTA THEN
020900        PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
021000     END-IF
021100     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
021200*
021300 MAIN-PROGRAM-F. GOBACK.
021400*
021500*---- LECTURA DEL PARAMETRO Y CARGA DE AMBOS ARCHIVOS EN TABLA ---
021600 1000-INICIO-I.
021700*
021800     OPEN INPUT PARM
021900     IF FS-PARM IS NOT EQUAL '00' THEN
022000        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
022100     ELSE
022200        READ PARM INTO WS-REG-PARM
022300        CLOSE PARM
022400     END-IF
022500*
022600     OPEN INPUT FACTURAS
022700     IF FS-FACTURAS IS NOT EQUAL '00' THEN
022800        DISPLAY '* ERROR EN OPEN FACTURAS = ' FS-FACTURAS
022900     ELSE
023000        SET WS-FACTURAS-ESTA-ABIERTA TO TRUE
023100        PERFORM 1100-CARGAR-FACTURAS-I THRU 1100-CARGAR-FACTURAS-F
023200     END-IF
023300*
023400     OPEN INPUT NOTCRED
023500     IF FS-NOTCRED IS NOT EQUAL '00' THEN
023600        DISPLAY '* ERROR EN OPEN NOTCRED = ' FS-NOTCRED
023700     ELSE
023800        SET WS-NOTCRED-ESTA-ABIERTA TO TRUE
023900        PERFORM 1200-CARGAR-NOTCRED-I THRU 1200-CARGAR-NOTCRED-F
024000     END-IF.
024100*
024200 1000-INICIO-F. EXIT.
024300*
024400*---- CARGA LAS FACTURAS EN TABLA (BATCH FLOW 1) -----------------
024500 1100-CARGAR-FACTURAS-I.
024600*
024700     SET IX-FAC TO 1.
024800*
024900 1110-LEER-FACTURA.
025000*
025100     READ FACTURAS INTO FAC-REGISTRO
025200*
025300     EVALUATE FS-FACTURAS
025400        WHEN '00'
025500           IF WS-CANT-FACTURAS < WS-MAX-FACTURAS THEN
025600              ADD 1 TO WS-CANT-FACTURAS
025700              MOVE FAC-NUMERO TO TAB-FAC-NUMERO(IX-FAC)
025800              SET IX-FAC UP BY 1
025900           END-IF
026000           GO TO 1110-LEER-FACTURA
026100        WHEN '10'
026200           CONTINUE
026300        WHEN OTHER
026400           DISPLAY '*ERROR EN LECTURA FACTURAS : ' FS-FACTURAS
026500     END-EVALUATE.
026600*
026700 1100-CARGAR-FACTURAS-F. EXIT.
026800*
026900*---- CARGA LAS NOTAS DE CREDITO EN TABLA (BATCH FLOW 1) ---------
027000 1200-CARGAR-NOTCRED-I.
027100*
027200     SET IX-NCR TO 1.
027300*
027400 1210-LEER-NOTA.
027500*
027600     READ NOTCRED INTO NCR-REGISTRO
027700*
027800     EVALUATE FS-NOTCRED
027900        WHEN '00'
028000           IF WS-CANT-NOTCRED < WS-MAX-NOTCRED THEN
028100              ADD 1 TO WS-CANT-NOTCRED
028200              MOVE NCR-NUMERO       TO TAB-NCR-NUMERO(IX-NCR)
028300              MOVE NCR-FACT-NRO     TO TAB-NCR-FACT-NRO(IX-NCR)
028400              MOVE NCR-FACT-NRO-IND TO TAB-NCR-FACT-NRO-IND(IX-NCR)
028500              MOVE NCR-CLI-NRO      TO TAB-NCR-CLI-NRO(IX-NCR)
028600              MOVE NCR-CLI-NRO-IND  TO TAB-NCR-CLI-NRO-IND(IX-NCR)
028700              MOVE NCR-FECHA        TO TAB-NCR-FECHA(IX-NCR)
028800              MOVE NCR-TOTAL-RENG   TO TAB-NCR-TOT-RENG(IX-NCR)
028900              MOVE NCR-TOTAL-RENG-IND
029000                                 TO TAB-NCR-TOT-RENG-IND(IX-NCR)
029100              SET IX-NCR UP BY 1
029200           END-IF
029300           GO TO 1210-LEER-NOTA
029400        WHEN '10'
029500           CONTINUE
029600        WHEN OTHER
029700           DISPLAY '*ERROR EN LECTURA NOTCRED : ' FS-NOTCRED
029800     END-EVALUATE.
029900*
030000 1200-CARGAR-NOTCRED-F. EXIT.
030100*
030200*---- DESPACHO DE LAS OPERACIONES DE APAREO (BATCH FLOW) ---------
030300 2000-PROCESO-I.
030400*
030500     PERFORM 3000-BUSCAR-FACTURA-I         THRU 3000-BUSCAR-FACTURA-F
030600     IF WS-FACTURA-SI-ENCONTRADA THEN
030700        PERFORM 3200-SUMA-POR-FACTURA-I    THRU 3200-SUMA-POR-FACTURA-F
030800        PERFORM 3300-SUMA-POR-FACT-CORTE-I THRU 3300-SUMA-POR-FACT-CORTE-F
030900        PERFORM 3400-NOTAS-POR-FACTURA-I   THRU 3400-NOTAS-POR-FACTURA-F
031000     END-IF
031100     PERFORM 3500-SUMAS-TODAS-FACTURAS-I      THRU 3500-SUMAS-TODAS-FACTURAS-F
031200     PERFORM 3600-SUMAS-TODAS-FACT-CORTE-I    THRU 3600-SUMAS-TODAS-FACT-CORTE-F
031300     PERFORM 3700-NOTAS-POR-CLIENTE-I         THRU 3700-NOTAS-POR-CLIENTE-F
031400     PERFORM 3800-NOTAS-POR-CLIENTES-I        THRU 3800-NOTAS-POR-CLIENTES-F.
031500*
031600 2000-PROCESO-F. EXIT.
031700*
031800*---- ¿EXISTE LA FACTURA RECIBIDA POR PARAMETRO? (VALIDACION) ----
031900 3000-BUSCAR-FACTURA-I.
032000*
032100     MOVE 'N' TO WS-FACTURA-ENCONTRADA
032200     SET IX-FAC TO 1.
032300*
032400 3010-BUSCAR-UNA.
032500*
032600     IF IX-FAC > WS-CANT-FACTURAS THEN
032700        GO TO 3000-BUSCAR-FACTURA-F
032800     END-IF
032900*
033000     IF TAB-FAC-NUMERO(IX-FAC) = PARM-FACTURA THEN
033100        MOVE TAB-FAC-NUMERO(IX-FAC) TO WS-FACTURA-ACTUAL
033200        MOVE 'S' TO WS-FACTURA-ENCONTRADA
033300        GO TO 3000-BUSCAR-FACTURA-F
033400     END-IF
033500*
033600     SET IX-FAC UP BY 1
033700     GO TO 3010-BUSCAR-UNA.
033800*
033900 3000-BUSCAR-FACTURA-F. EXIT.
034000*
034100*---- isCrediting(NOTA IX-NCR, FACTURA) - REGLA DE NEGOCIO -------
034200*---- UNA NOTA DE CREDITO REVIERTE UNA FACTURA SI SU NUMERO DE   *
034300*---- FACTURA (SI ESTA PRESENTE) COINCIDE CON EL NUMERO RECIBIDO.*
034400 3100-ES-NOTA-DE-I.
034500*
034600     MOVE 'N' TO WS-STATUS-ES-NOTA
034700     IF TAB-NCR-FACT-NRO-IND(IX-NCR) = 'S' AND
034800        TAB-NCR-FACT-NRO(IX-NCR) = WS-FACTURA-ACTUAL THEN
034900        MOVE 'S' TO WS-STATUS-ES-NOTA
035000     END-IF.
035100*
035200 3100-ES-NOTA-DE-F. EXIT.
035300*
035400*---- getSumForInvoice(FACTURA), SIN CORTE (BATCH FLOW 2) -------
035500 3200-SUMA-POR-FACTURA-I.
035600*
035700     MOVE ZEROS TO WS-SUMA-FACTURA
035800     SET IX-NCR TO 1.
035900*
036000 3210-SUMAR-UNA.
036100*
036200     IF IX-NCR > WS-CANT-NOTCRED THEN
036300        GO TO 3200-SUMA-POR-FACTURA-F
036400     END-IF
036500*
036600     PERFORM 3100-ES-NOTA-DE-I THRU 3100-ES-NOTA-DE-F
036700     IF WS-ES-NOTA-DE-SI AND TAB-NCR-TOT-RENG-IND(IX-NCR) = 'S' THEN
036800        ADD TAB-NCR-TOT-RENG(IX-NCR) TO WS-SUMA-FACTURA
036900     END-IF
037000*
037100     SET IX-NCR UP BY 1
037200     GO TO 3210-SUMAR-UNA.
037300*
037400 3200-SUMA-POR-FACTURA-F. EXIT.
037500*
037600*---- getSumForInvoice(FACTURA, CORTE) (BATCH FLOW 3) ------------
037700*---- SOLO ENTRAN LAS NOTAS CON FECHA (PISO) <= CORTE (TECHO),   *
037800*---- ES DECIR, COMPARACION INCLUSIVA A NIVEL DE DIA.            *
037900 3300-SUMA-POR-FACT-CORTE-I.
038000*
038100     MOVE ZEROS TO WS-SUMA-FACTURA-CORTE
038200     SET IX-NCR TO 1.
038300*
038400 3310-SUMAR-UNA.
038500*
038600     IF IX-NCR > WS-CANT-NOTCRED THEN
038700        GO TO 3300-SUMA-POR-FACT-CORTE-F
038800     END-IF
038900*
039000     PERFORM 3100-ES-NOTA-DE-I THRU 3100-ES-NOTA-DE-F
039100     IF WS-ES-NOTA-DE-SI AND TAB-NCR-TOT-RENG-IND(IX-NCR) = 'S' THEN
039200        PERFORM 3350-EN-CORTE-I THRU 3350-EN-CORTE-F
039300        IF WS-EN-CORTE-SI THEN
039400           ADD TAB-NCR-TOT-RENG(IX-NCR) TO WS-SUMA-FACTURA-CORTE
039500        END-IF
039600     END-IF
039700*
039800     SET IX-NCR UP BY 1
039900     GO TO 3310-SUMAR-UNA.
040000*
040100 3300-SUMA-POR-FACT-CORTE-F. EXIT.
040200*
040300*---- ¿LA FECHA DE LA NOTA IX-NCR ENTRA EN EL CORTE RECIBIDO? ----
040400*---- PISO DE LA FECHA DE LA NOTA, TECHO DE LA FECHA DE CORTE,   *
040500*---- AMBOS CALCULADOS POR PGMFECHA (TK-0245/TK-0396).           *
040600 3350-EN-CORTE-I.
040700*
040800     MOVE 'N' TO WS-STATUS-EN-CORTE
040900*
041000     MOVE 01 TO WS-LK-FUNCION
041100     MOVE TAB-NCR-FECHA(IX-NCR) TO WS-LK-FECHA-1
041200     CALL 'PGMFECHA' USING WS-AREA-FECHA
041300     COMPUTE WS-INSTANTE-NOTA =
041400             (WS-LK-FECHA-SALIDA * 1000000) + WS-LK-HORA-SALIDA
041500*
041600     MOVE 02 TO WS-LK-FUNCION
041700     MOVE PARM-FECHA-CORTE TO WS-LK-FECHA-1
041800     CALL 'PGMFECHA' USING WS-AREA-FECHA
041900     COMPUTE WS-INSTANTE-CORTE =
042000             (WS-LK-FECHA-SALIDA * 1000000) + WS-LK-HORA-SALIDA
042100*
042200     IF WS-INSTANTE-NOTA <= WS-INSTANTE-CORTE THEN
042300        MOVE 'S' TO WS-STATUS-EN-CORTE
042400     END-IF.
042500*
042600 3350-EN-CORTE-F. EXIT.
042700*
042800*---- getCreditInvoicesForInvoice(FACTURA) - SOLO LA CUENTA      *
042900*---- (BATCH FLOW 6); EL DETALLE YA SE SUMO EN 3200/3300.        *
043000 3400-NOTAS-POR-FACTURA-I.
043100*
043200     MOVE ZERO TO WS-CANT-NOTAS-FACTURA
043300     SET IX-NCR TO 1.
043400*
043500 3410-CONTAR-UNA.
043600*
043700     IF IX-NCR > WS-CANT-NOTCRED THEN
043800        GO TO 3400-NOTAS-POR-FACTURA-F
043900     END-IF
044000*
044100     PERFORM 3100-ES-NOTA-DE-I THRU 3100-ES-NOTA-DE-F
044200     IF WS-ES-NOTA-DE-SI THEN
044300        ADD 1 TO WS-CANT-NOTAS-FACTURA
044400     END-IF
044500*
044600     SET IX-NCR UP BY 1
044700     GO TO 3410-CONTAR-UNA.
044800*
044900 3400-NOTAS-POR-FACTURA-F. EXIT.
045000*
045100*---- getSumsForInvoices() - MAPA FACTURA-REVERTIDA -> TOTAL     *
045200*---- (BATCH FLOW 4); SE OMITEN LAS NOTAS SIN NUMERO DE FACTURA  *
045300*---- O SIN IMPORTE DE RENGLONES (TK-0513). EL LISTADO DE        *
045400*---- CONTROL MUESTRA EL TOTAL GENERAL Y LA CANTIDAD DE GRUPOS   *
045500*---- DISTINTOS, NO CADA ENTRADA DEL MAPA.                        *
045600 3500-SUMAS-TODAS-FACTURAS-I.
045700*
045800     MOVE ZEROS TO WS-SUMA-TODAS-FACTURAS
045900     MOVE ZERO  TO WS-CANT-GRUPOS-FACTURAS
046000     SET IX-NCR TO 1.
046100*
046200 3510-RECORRER-UNA.
046300*
046400     IF IX-NCR > WS-CANT-NOTCRED THEN
046500        GO TO 3500-SUMAS-TODAS-FACTURAS-F
046600     END-IF
046700*
046800     IF TAB-NCR-FACT-NRO-IND(IX-NCR) = 'S' AND
046900        TAB-NCR-TOT-RENG-IND(IX-NCR) = 'S' THEN
047000        ADD TAB-NCR-TOT-RENG(IX-NCR) TO WS-SUMA-TODAS-FACTURAS
047100        PERFORM 3550-YA-CONTADA-I THRU 3550-YA-CONTADA-F
047200        IF WS-YA-CONTADA-NO THEN
047300           ADD 1 TO WS-CANT-GRUPOS-FACTURAS
047400        END-IF
047500     END-IF
047600*
047700     SET IX-NCR UP BY 1
047800     GO TO 3510-RECORRER-UNA.
047900*
048000 3500-SUMAS-TODAS-FACTURAS-F. EXIT.
048100*
048200*---- ¿YA APARECIO ANTES EN LA TABLA EL NUMERO DE FACTURA QUE    *
048300*---- REVIERTE LA NOTA IX-NCR? (DETECCION DE GRUPO NUEVO) --------
048400 3550-YA-CONTADA-I.
048500*
048600     MOVE 'N' TO WS-STATUS-YA-CONTADA
048700     SET IX-J TO 1.
048800*
048900 3560-BUSCAR-ANTERIOR.
049000*
049100     IF IX-J >= IX-NCR THEN
049200        GO TO 3550-YA-CONTADA-F
049300     END-IF
049400*
049500     IF TAB-NCR-FACT-NRO-IND(IX-J) = 'S' AND
049600        TAB-NCR-FACT-NRO(IX-J) = TAB-NCR-FACT-NRO(IX-NCR) THEN
049700        MOVE 'S' TO WS-STATUS-YA-CONTADA
049800        GO TO 3550-YA-CONTADA-F
049900     END-IF
050000*
050100     SET IX-J UP BY 1
050200     GO TO 3560-BUSCAR-ANTERIOR.
050300*
050400 3550-YA-CONTADA-F. EXIT.
050500*
050600*---- getSumsForInvoices(CORTE) - MISMO MAPA, SOLO NOTAS DENTRO  *
050700*---- DEL CORTE (BATCH FLOW 5). ------------------------------------
050800 3600-SUMAS-TODAS-FACT-CORTE-I.
050900*
051000     MOVE ZEROS TO WS-SUMA-TODAS-FACTURAS-COR
051100     MOVE ZERO  TO WS-CANT-GRUPOS-FACTURAS-COR
051200     SET IX-NCR TO 1.
051300*
051400 3610-RECORRER-UNA.
051500*
051600     IF IX-NCR > WS-CANT-NOTCRED THEN
051700        GO TO 3600-SUMAS-TODAS-FACT-CORTE-F
051800     END-IF
051900*
052000     IF TAB-NCR-FACT-NRO-IND(IX-NCR) = 'S' AND
052100        TAB-NCR-TOT-RENG-IND(IX-NCR) = 'S' THEN
052200        MOVE TAB-NCR-FECHA(IX-NCR) TO WS-LK-FECHA-1
052300        PERFORM 3650-EN-CORTE-GRUPO-I THRU 3650-EN-CORTE-GRUPO-F
052400        IF WS-EN-CORTE-SI THEN
052500           ADD TAB-NCR-TOT-RENG(IX-NCR)
052600                                TO WS-SUMA-TODAS-FACTURAS-COR
052700           PERFORM 3550-YA-CONTADA-I THRU 3550-YA-CONTADA-F
052800           IF WS-YA-CONTADA-NO THEN
052900              ADD 1 TO WS-CANT-GRUPOS-FACTURAS-COR
053000           END-IF
053100        END-IF
053200     END-IF
053300*
053400     SET IX-NCR UP BY 1
053500     GO TO 3610-RECORRER-UNA.
053600*
053700 3600-SUMAS-TODAS-FACT-CORTE-F. EXIT.
053800*
053900*---- IGUAL QUE 3350-EN-CORTE-I, PERO SOBRE LA FECHA DE LA NOTA  *
054000*---- IX-NCR DE ESTE RECORRIDO (NO HAY FACTURA UNICA EN JUEGO). *
054100 3650-EN-CORTE-GRUPO-I.
054200*
054300     MOVE 'N' TO WS-STATUS-EN-CORTE
054400*
054500     MOVE 01 TO WS-LK-FUNCION
054600     CALL 'PGMFECHA' USING WS-AREA-FECHA
054700     COMPUTE WS-INSTANTE-NOTA =
054800             (WS-LK-FECHA-SALIDA * 1000000) + WS-LK-HORA-SALIDA
054900*
055000     MOVE 02 TO WS-LK-FUNCION
055100     MOVE PARM-FECHA-CORTE TO WS-LK-FECHA-1
055200     CALL 'PGMFECHA' USING WS-AREA-FECHA
055300     COMPUTE WS-INSTANTE-CORTE =
055400             (WS-LK-FECHA-SALIDA * 1000000) + WS-LK-HORA-SALIDA
055500*
055600     IF WS-INSTANTE-NOTA <= WS-INSTANTE-CORTE THEN
055700        MOVE 'S' TO WS-STATUS-EN-CORTE
055800     END-IF.
055900*
056000 3650-EN-CORTE-GRUPO-F. EXIT.
056100*
056200*---- getCreditInvoicesForCustomer(CLIENTE) (BATCH FLOW 7) ------
056300 3700-NOTAS-POR-CLIENTE-I.
056400*
056500     MOVE ZERO  TO WS-CANT-NOTAS-CLIENTE
056600     MOVE ZEROS TO WS-SUMA-NOTAS-CLIENTE
056700     SET IX-NCR TO 1.
056800*
056900 3710-CONTAR-UNA.
057000*
057100     IF IX-NCR > WS-CANT-NOTCRED THEN
057200        GO TO 3700-NOTAS-POR-CLIENTE-F
057300     END-IF
057400*
057500     IF TAB-NCR-CLI-NRO-IND(IX-NCR) = 'S' AND
057600        TAB-NCR-CLI-NRO(IX-NCR) = PARM-CLIENTE THEN
057700        ADD 1 TO WS-CANT-NOTAS-CLIENTE
057800        IF TAB-NCR-TOT-RENG-IND(IX-NCR) = 'S' THEN
057900           ADD TAB-NCR-TOT-RENG(IX-NCR) TO WS-SUMA-NOTAS-CLIENTE
058000        END-IF
058100     END-IF
058200*
058300     SET IX-NCR UP BY 1
058400     GO TO 3710-CONTAR-UNA.
058500*
058600 3700-NOTAS-POR-CLIENTE-F. EXIT.
058700*
058800*---- getCreditInvoicesForCustomers() - CANTIDAD DE CLIENTES     *
058900*---- DISTINTOS CON NOTAS DE CREDITO (BATCH FLOW 8); SE OMITEN   *
059000*---- LAS NOTAS SIN CLIENTE ASIGNADO.                              *
059100 3800-NOTAS-POR-CLIENTES-I.
059200*
059300     MOVE ZERO TO WS-CANT-CLIENTES-DIST
059400     SET IX-NCR TO 1.
059500*
059600 3810-RECORRER-UNA.
059700*
059800     IF IX-NCR > WS-CANT-NOTCRED THEN
059900        GO TO 3800-NOTAS-POR-CLIENTES-F
060000     END-IF
060100*
060200     IF TAB-NCR-CLI-NRO-IND(IX-NCR) = 'S' THEN
060300        PERFORM 3850-YA-CONTADA-CLI-I THRU 3850-YA-CONTADA-CLI-F
060400        IF WS-YA-CONTADA-NO THEN
060500           ADD 1 TO WS-CANT-CLIENTES-DIST
060600        END-IF
060700     END-IF
060800*
060900     SET IX-NCR UP BY 1
061000     GO TO 3810-RECORRER-UNA.
061100*
061200 3800-NOTAS-POR-CLIENTES-F. EXIT.
061300*
061400*---- ¿YA APARECIO ANTES EL NUMERO DE CLIENTE DE LA NOTA         *
061500*---- IX-NCR? (DETECCION DE GRUPO NUEVO, ESPEJO DE 3550) ---------
061600 3850-YA-CONTADA-CLI-I.
061700*
061800     MOVE 'N' TO WS-STATUS-YA-CONTADA
061900     SET IX-J TO 1.
062000*
062100 3860-BUSCAR-ANTERIOR.
062200*
062300     IF IX-J >= IX-NCR THEN
062400        GO TO 3850-YA-CONTADA-CLI-F
062500     END-IF
062600*
062700     IF TAB-NCR-CLI-NRO-IND(IX-J) = 'S' AND
062800        TAB-NCR-CLI-NRO(IX-J) = TAB-NCR-CLI-NRO(IX-NCR) THEN
062900        MOVE 'S' TO WS-STATUS-YA-CONTADA
063000        GO TO 3850-YA-CONTADA-CLI-F
063100     END-IF
063200*
063300     SET IX-J UP BY 1
063400     GO TO 3860-BUSCAR-ANTERIOR.
063500*
063600 3850-YA-CONTADA-CLI-F. EXIT.
063700*
063800*---- CIERRE Y LISTADO DE CONTROL --------------------------------
063900 9999-FINAL-I.
064000*
064100     MOVE WS-CANT-FACTURAS TO WS-RESUMEN-FACTURAS
064200     MOVE WS-CANT-NOTCRED  TO WS-RESUMEN-NOTCRED
064300*
064400     DISPLAY ' '
064500     DISPLAY '=============================================='
064600     DISPLAY 'PGMCRNOT - APAREO DE NOTAS DE CREDITO'
064700     MOVE PARM-FACTURA     TO WS-FACTURA-PRINT
064800     DISPLAY 'FACTURA PARAMETRO          : ' WS-FACTURA-PRINT
064900     MOVE PARM-CLIENTE     TO WS-CLIENTE-PRINT
065000     DISPLAY 'CLIENTE PARAMETRO          : ' WS-CLIENTE-PRINT
065100     DISPLAY 'CORTE PARAMETRO (CCYYMMDD) : ' PARM-FECHA-CORTE-RDEF
065200*
065300     IF WS-FACTURA-NO-ENCONTRADA THEN
065400        DISPLAY 'LA FACTURA PARAMETRO NO EXISTE EN FACTURAS.'
065500     ELSE
065600        MOVE WS-SUMA-FACTURA TO WS-IMPORTE-PRINT
065700        DISPLAY 'SUMA DE NOTAS (SIN CORTE)  : ' WS-IMPORTE-PRINT
065800        MOVE WS-SUMA-FACTURA-CORTE TO WS-IMPORTE-PRINT
065900        DISPLAY 'SUMA DE NOTAS (CON CORTE)  : ' WS-IMPORTE-PRINT
066000        MOVE WS-CANT-NOTAS-FACTURA TO WS-CANT-PRINT
066100        DISPLAY 'CANTIDAD DE NOTAS          : ' WS-CANT-PRINT
066200     END-IF
066300*
066400     MOVE WS-SUMA-TODAS-FACTURAS TO WS-IMPORTE-PRINT-11
066500     DISPLAY 'TOTAL GENERAL (SIN CORTE)  : ' WS-IMPORTE-PRINT-11
066600     MOVE WS-CANT-GRUPOS-FACTURAS TO WS-CANT-PRINT
066700     DISPLAY 'FACTURAS REVERTIDAS (GRUPOS) : ' WS-CANT-PRINT
066800     MOVE WS-SUMA-TODAS-FACTURAS-COR TO WS-IMPORTE-PRINT-11
066900     DISPLAY 'TOTAL GENERAL (CON CORTE)  : ' WS-IMPORTE-PRINT-11
067000     MOVE WS-CANT-GRUPOS-FACTURAS-COR TO WS-CANT-PRINT
067100     DISPLAY 'FACTURAS REVERTIDAS (CORTE)  : ' WS-CANT-PRINT
067200*
067300     MOVE WS-CANT-NOTAS-CLIENTE TO WS-CANT-PRINT
067400     DISPLAY 'NOTAS DEL CLIENTE PARAMETRO: ' WS-CANT-PRINT
067500     MOVE WS-SUMA-NOTAS-CLIENTE TO WS-IMPORTE-PRINT
067600     DISPLAY 'SUMA NOTAS DEL CLIENTE     : ' WS-IMPORTE-PRINT
067700     MOVE WS-CANT-CLIENTES-DIST TO WS-CANT-PRINT
067800     DISPLAY 'CLIENTES DISTINTOS CON NOTA: ' WS-CANT-PRINT
067900*
068000     IF WS-FACTURAS-ESTA-ABIERTA THEN
068100        CLOSE FACTURAS
068200        IF FS-FACTURAS IS NOT EQUAL '00' THEN
068300           DISPLAY '* ERROR EN CLOSE FACTURAS = ' FS-FACTURAS
068400           MOVE 9999 TO RETURN-CODE
068500        END-IF
068600     END-IF
068700*
068800     IF WS-NOTCRED-ESTA-ABIERTA THEN
068900        CLOSE NOTCRED
069000        IF FS-NOTCRED IS NOT EQUAL '00' THEN
069100           DISPLAY '* ERROR EN CLOSE NOTCRED = ' FS-NOTCRED
069200           MOVE 9999 TO RETURN-CODE
069300        END-IF
069400     END-IF.
069500*
069600 9999-FINAL-F. EXIT.
