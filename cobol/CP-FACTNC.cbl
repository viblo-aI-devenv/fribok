000100************************************************************
000200*    FACTNC                                                *
000300************************************************************
000400*         LAYOUT NOTA DE CREDITO (FACTURA QUE REVIERTE)    *
000500*         LARGO REGISTRO = 108 BYTES                       *
000600************************************************************
000700*    1995-11-03  RSV  TK-0229  ALTA DEL LAYOUT ORIGINAL, A
000800*                              PARTIR DEL LAYOUT DE FACTURA
000900*                              (FACTURA.CPY) MAS EL NUMERO DE
001000*                              FACTURA QUE SE REVIERTE.
001100*    1999-01-08  HLM  TK-0391  REVISION Y2K - SIN IMPACTO.
001200*    2001-10-02  HLM  TK-0455  SE AGREGA EL TOTAL DE RENGLONES
001300*                              PRECALCULADO, IGUAL QUE EN
001400*                              FACTURA.CPY.
001500*------------------------------------------------------------
001600 01  NCR-REGISTRO.
001700     03  NCR-NUMERO          PIC 9(07)        VALUE ZEROS.
001800     03  NCR-CLI-NRO         PIC 9(06)        VALUE ZEROS.
001900     03  NCR-FECHA           PIC 9(08)        VALUE ZEROS.
002000*        FECHA DE LA NOTA DE CREDITO, CCYYMMDD; SE COMPARA
002100*        CONTRA LA FECHA DE LA FACTURA ORIGINAL PARA DECIDIR
002200*        SI "APAREA" DENTRO DE UN CORTE.
002300     03  NCR-FECHA-VTO       PIC 9(08)        VALUE ZEROS.
002400     03  NCR-COT-MONEDA      PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002500     03  NCR-DESCUENTO       PIC S9(03)V99 COMP-3 VALUE ZEROS.
002600     03  NCR-EXENTA          PIC 9(01)        VALUE ZEROS.
002700         88  NCR-ES-EXENTA                   VALUE 1.
002800         88  NCR-NO-ES-EXENTA                VALUE 0.
002900     03  NCR-CANT-AVISOS     PIC 9(02)        VALUE ZEROS.
003000     03  NCR-INTER-FACT      PIC 9(01)        VALUE ZEROS.
003100         88  NCR-INTERES-YA-FACTURADO         VALUE 1.
003200         88  NCR-INTERES-NO-FACTURADO         VALUE 0.
003300     03  NCR-OCR-NUMERO      PIC X(15)        VALUE SPACES.
003400     03  NCR-TOTAL-RENG      PIC S9(09)V99 COMP-3 VALUE ZEROS. TK0455
003500     03  NCR-TOTAL-RENG-IND  PIC X            VALUE 'N'.  TK0455
003600         88  NCR-TOTAL-RENG-PRESENTE          VALUE 'S'.
003700         88  NCR-TOTAL-RENG-AUSENTE           VALUE 'N'.
003800     03  NCR-FACT-NRO        PIC 9(07)        VALUE ZEROS.  TK0229
003900     03  NCR-FACT-NRO-IND    PIC X            VALUE 'N'.
004000         88  NCR-FACT-NRO-PRESENTE            VALUE 'S'.
004100         88  NCR-FACT-NRO-AUSENTE             VALUE 'N'.
004200*        NUMERO DE LA FACTURA QUE ESTA NOTA REVIERTE (CAMPO
004300*        NCR-NUMERO DE LA FACTURA ORIGINAL); AUSENTE SI LA
004400*        NOTA NO REVIERTE NINGUNA FACTURA.
004500     03  NCR-CLI-NRO-IND     PIC X            VALUE 'N'.
004600         88  NCR-CLI-NRO-PRESENTE             VALUE 'S'.
004700         88  NCR-CLI-NRO-AUSENTE              VALUE 'N'.
004800*        AUSENTE SI LA NOTA NO TIENE CLIENTE ASIGNADO; SE USA
004900*        AL AGRUPAR NOTAS DE CREDITO POR CLIENTE.
005000     03  NCR-NUMERO-RDEF REDEFINES NCR-NUMERO PIC X(07).
005100*        VISTA ALFANUMERICA, PARA DETECTAR HIGH-VALUES.
005200     03  FILLER              PIC X(16)        VALUE SPACES.
