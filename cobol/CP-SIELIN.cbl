000100************************************************************
000200*    SIELIN                                                *
000300************************************************************
000400*         LAYOUT LINEA DE ARCHIVO SIE (IMPORT/EXPORT)       *
000500*         LARGO REGISTRO = 255 BYTES, CODEPAGE IBM-437      *
000600************************************************************
000700*    1998-05-14  HLM  TK-0360  ALTA DEL LAYOUT ORIGINAL.
000800*    1998-05-14  HLM  TK-0360  LA VISTA SIE-FLAGGA-VALOR
000900*                              REDEFINE LOS PRIMEROS BYTES DE
001000*                              LA LINEA PARA LEER EL DIGITO DEL
001100*                              REGISTRO #FLAGGA SIN PARTIR LA
001200*                              LINEA EN CAMPOS SEPARADOS.
001300*------------------------------------------------------------
001400 01  SIE-REGISTRO.
001500     03  SIE-TEXTO           PIC X(255)       VALUE SPACES.
001600*        UNA LINEA DEL ARCHIVO SIE, CODEPAGE 437; SIN EL
001700*        TERMINADOR DE LINEA AL LEER, SE AGREGA AL ESCRIBIR.
001800     03  SIE-VISTA-FLAGGA REDEFINES SIE-TEXTO.  TK0360
001900         05  SIE-FLAGGA-ROTULO   PIC X(07).
002000*            LITERAL '#FLAGGA' CUANDO EL REGISTRO ES DE ESE TIPO.
002100         05  FILLER              PIC X.
002200         05  SIE-FLAGGA-VALOR    PIC 9(01).
002300*            0 = AUN NO IMPORTADO, 1 = YA IMPORTADO (EL IMPORT
002400*            ES SOLO INFORMATIVO PARA ESTE REGISTRO; EL EXPORT
002500*            SIEMPRE ESCRIBE 0).
002600         05  FILLER              PIC X(246).
